000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE21.
000300 AUTHOR.        JOSE ROBERTO CANDIDO.
000400 INSTALLATION.  FUTURE SCHOOL CURSOS DE COMPUTACAO.
000500 DATE-WRITTEN.  04/11/1992.
000600 DATE-COMPILED. 04/11/1992.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE
000800                PROCESSAMENTO DE DADOS.
000900*
001000* GERAR ARQUIVO DE AGRUPAMENTO DE ALUNOS POR DESEMPENHO,
001100* A PARTIR DAS NOTAS POR DISCIPLINA DE CADA ALUNO.
001200*
001300*----------------------------------------------------------*
001400* HISTORICO DE ALTERACOES                                  *
001500*----------------------------------------------------------*
001600* 04/11/92 JRC  0059  PROGRAMA ORIGINAL - VERSAO INICIAL    *
001700* 22/03/93 JRC  0073  INCLUIDA NORMALIZACAO DO COMPOSTO     *
001800* 30/08/93 MSN  0073  CORRIGIDA ORDENACAO DECRESCENTE       *
001900* 14/02/94 OSIT 0084  AJUSTE NA DIVISAO DOS GRUPOS (RESTO)  *
002000* 19/09/94 JRC  0096  INCLUIDA CLASSIFICACAO DE NIVEL       *
002100* 07/04/95 MSN  0108  GRAVACAO DO RESUMO POR GRUPO          *
002200* 25/11/96 OSIT 0129  LIMITE MAXIMO DE 1000 ALUNOS          *
002300* 02/06/97 JRC  0142  VALIDACAO DO NUMERO DE GRUPOS (2-20)  *
002400* 15/01/98 MSN  0156  AJUSTE ARREDONDAMENTO MEDIA DO GRUPO  *
002500* 28/10/98 OSIT 0170  ADEQUACAO DO ANO PARA 4 DIGITOS (Y2K) *
002600* 11/02/99 OSIT 0170  REVISAO FINAL DO AJUSTE DO ANO (Y2K)  *
002700* 09/07/99 JRC  0183  PADRONIZADO TRATAMENTO DE FILE STATUS *
002800* 18/03/00 MSN  0195  CORRIGIDO CASO MAXIMO IGUAL A MINIMO  *
002900* 06/11/00 OSIT 0210  REVISADO CALCULO DA MEDIA DO GRUPO    *
003000* 23/05/01 JRC  0224  AJUSTE FINAL DE ARREDONDAMENTO        *
003100* 14/09/01 OSIT 0231  NUM. DE GRUPOS PASSA A VIR DO ARQUIVO *
003200*                     PARAMGR (ANTES CARTAO SYSIN)          *
003300*----------------------------------------------------------*
003400
003500 ENVIRONMENT    DIVISION.
003600 CONFIGURATION  SECTION.
003700 SPECIAL-NAMES.
003800                C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT   SECTION.
004100 FILE-CONTROL.
004200*
004300     SELECT     PARAMGR     ASSIGN TO DISK
004400                            ORGANIZATION LINE SEQUENTIAL
004500                            ACCESS SEQUENTIAL
004600                            FILE STATUS FS-PARAMGR.
004700*
004800     SELECT     ALUNOS      ASSIGN TO DISK
004900                            ORGANIZATION LINE SEQUENTIAL
005000                            ACCESS SEQUENTIAL
005100                            FILE STATUS FS-ALUNOS.
005200*
005300     SELECT     SAIDA       ASSIGN TO DISK
005400                            ORGANIZATION LINE SEQUENTIAL
005500                            ACCESS SEQUENTIAL
005600                            FILE STATUS FS-SAIDA.
005700*
005800 DATA           DIVISION.
005900 FILE           SECTION.
006000*
006100 FD PARAMGR
006200    RECORD      CONTAINS    80 CHARACTERS
006300    RECORDING   MODE        IS F
006400    LABEL       RECORD      IS STANDARD
006500    DATA        RECORD      IS REG-PARAMGR
006600    VALUE OF FILE-ID IS "ARQUIVOS/PARAMGR.TXT".
006700 01 REG-PARAMGR              PIC X(80).
006800*
006900 FD ALUNOS
007000    RECORD      CONTAINS    80 CHARACTERS
007100    RECORDING   MODE        IS F
007200    LABEL       RECORD      IS STANDARD
007300    DATA        RECORD      IS REG-ALUNO
007400    VALUE OF FILE-ID IS "ARQUIVOS/ALUNOS.TXT".
007500 01 REG-ALUNO.
007600    05 AL-ID                 PIC 9(05).
007700    05 AL-NOME               PIC X(20).
007800    05 AL-NOTA-1              PIC 9(02)V9(02).
007900    05 AL-NOTA-2              PIC 9(02)V9(02).
008000    05 AL-NOTA-3              PIC 9(02)V9(02).
008100    05 AL-NOTA-4              PIC 9(02)V9(02).
008200    05 AL-NOTA-5              PIC 9(02)V9(02).
008300    05 AL-QTD-NOTAS           PIC 9(01).
008400    05 FILLER                 PIC X(34).
008500*
008600 FD SAIDA
008700    RECORD      CONTAINS    40 CHARACTERS
008800    RECORDING   MODE        IS F
008900    LABEL       RECORD      IS OMITTED
009000    DATA        RECORD      IS REG-SAIDA
009100    VALUE OF FILE-ID IS "ARQUIVOS/GRUPOUT.TXT".
009200 01 REG-SAIDA.
009300    05 FILLER                 PIC X(40).
009400*
009500*  VISAO DO REGISTRO DE DETALHE (1 POR ALUNO)
009600*
009700 01 REG-SAIDA-DET REDEFINES REG-SAIDA.
009800    05 SG-ALUNO-ID             PIC 9(05).
009900    05 SG-GRUPO-ID             PIC 9(02).
010000    05 SG-COMPOSTO             PIC 9(02)V9(02).
010100    05 FILLER                  PIC X(29).
010200*
010300*  VISAO DO REGISTRO DE RESUMO (1 POR GRUPO)
010400*
010500 01 REG-SAIDA-SUM REDEFINES REG-SAIDA.
010600    05 GS-GRUPO-ID             PIC 9(02).
010700    05 GS-NIVEL                PIC X(12).
010800    05 GS-QTD-ALUNOS           PIC 9(04).
010900    05 GS-MEDIA-COMPOSTO       PIC 9(02)V9(02).
011000    05 FILLER                  PIC X(18).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400*  AREA PARA OBTER DATA E HORA (AJUSTE Y2K - VER HISTORICO)
011500*
011600 01 WS-DATA-HORARIO-SYS.
011700    05 WS-DATA-SYS-AAMMDD.
011800       10 WS-ANO-SYS-AA        PIC 9(02).
011900       10 WS-MES-SYS           PIC 9(02).
012000       10 WS-DIA-SYS           PIC 9(02).
012100    05 WS-HORARIO-SYS-6.
012200       10 WS-HOR-SYS           PIC 9(02).
012300       10 WS-MIN-SYS           PIC 9(02).
012400       10 WS-SEG-SYS           PIC 9(02).
012500    05 FILLER                  PIC X(05).
012600*
012700 77 WS-ANO-SYS                 PIC 9(04) COMP.
012800*
012900*  NUMERO DE GRUPOS - PARAMETRO DE EXECUCAO (ARQUIVO PARAMGR,
013000*  PADRAO PARAMS DO PU8EXE20 - VER HISTORICO 0231)
013100*
013200 01 WS-AREA-PARAMGR            PIC X(80).
013300*
013400 01 WS-GRUPO-PARM REDEFINES WS-AREA-PARAMGR.
013500    05 GRP-NUM-GRUPOS           PIC 9(02).
013600    05 FILLER                   PIC X(78).
013700*
013800 77 WS-NUM-GRUPOS              PIC 9(02) COMP.
013900*
014000*  TABELA DE ALUNOS LIDOS (MAXIMO 1000)
014100*
014200 77 WS-MAX-ALUNO               PIC 9(04) COMP VALUE 1000.
014300 77 WS-QTD-ALUNO                PIC 9(04) COMP VALUE ZERO.
014400 01 WS-TAB-ALUNO.
014500    05 WS-AL-LIN OCCURS 1000 TIMES.
014600       10 WS-AL-ID             PIC 9(05) COMP.
014700       10 WS-AL-NOME           PIC X(20).
014800       10 WS-AL-BRUTO          PIC 9(02)V9(02).
014900       10 WS-AL-COMPOSTO       PIC 9(02)V9(02).
015000       10 WS-AL-GRUPO          PIC 9(02) COMP.
015100       10 WS-AL-NIVEL          PIC X(12).
015200       10 FILLER               PIC X(03).
015300*
015400*  VISAO DO COMPOSTO PARA IMPRESSAO SEPARADA EM INT/DEC
015500*  (USADA NAS VALIDACOES DE FAIXA DA NORMALIZACAO)
015600*
015700 01 WS-AL-COMPOSTO-R REDEFINES WS-AL-COMPOSTO.
015800    05 WS-ALC-INTEIRO          PIC 9(02).
015900    05 WS-ALC-DECIMAL          PIC 9(02).
016000*
016100*  ORDEM DOS ALUNOS POR COMPOSTO NORMALIZADO DECRESCENTE
016200*
016300 01 WS-TAB-ORDEM-ALUNO.
016400    05 WS-ORD-ALUNO OCCURS 1000 TIMES PIC 9(04) COMP.
016500    05 FILLER                  PIC X(04).
016600*
016700*  TABELA DE RESUMO POR GRUPO (MAXIMO 20)
016800*
016900 77 WS-MAX-GRUPO               PIC 9(02) COMP VALUE 20.
017000 01 WS-TAB-GRUPO.
017100    05 WS-GR-LIN OCCURS 20 TIMES.
017200       10 WS-GR-QTD            PIC 9(04) COMP.
017300       10 WS-GR-SOMA-COMP      PIC 9(06)V99.
017400       10 WS-GR-MEDIA          PIC 9(02)V9(02).
017500       10 WS-GR-NIVEL          PIC X(12).
017600       10 FILLER               PIC X(02).
017700*
017800*  CONTADORES, INDICES E CAMPOS DE TRABALHO DA NORMALIZACAO
017900*
018000 77 WS-EOF-ALUNOS              PIC X(01) VALUE 'N'.
018100    88 WS-FIM-ALUNOS            VALUE 'S'.
018200 77 WS-SOMA-NOTAS               PIC 9(03)V9(02).
018300 77 WS-BRUTO-MIN                PIC 9(02)V9(02).
018400 77 WS-BRUTO-MAX                PIC 9(02)V9(02).
018500 77 WS-FAIXA-BRUTO              PIC S9(03)V9(02).
018600 77 WS-BASE-GRUPO               PIC 9(04) COMP.
018700 77 WS-EXTRA-GRUPO              PIC 9(04) COMP.
018800 77 WS-TAM-GRUPO                PIC 9(04) COMP.
018900 77 WS-POS-NA-LISTA             PIC 9(04) COMP.
019000 77 WS-GRUPO-ATUAL              PIC 9(02) COMP.
019100 77 WS-LIMITE-GRUPO             PIC 9(04) COMP.
019200 77 WS-TERCO-GRUPO              PIC 9(02) COMP.
019300 77 WS-DOIS-TERCO-GRUPO         PIC 9(02) COMP.
019400 77 WS-SORT-TROCOU              PIC X(01) VALUE 'N'.
019500    88 WS-HOUVE-TROCA            VALUE 'S'.
019600 77 WS-SORT-TEMP                PIC 9(04) COMP.
019700 77 WS-SORT-POS                 PIC 9(04) COMP.
019800 77 WS-IX-AL                    PIC 9(04) COMP.
019900 77 WS-IX-AUX                   PIC 9(04) COMP.
020000 77 WS-IX-GRUPO                 PIC 9(02) COMP.
020100*
020200*  FILE STATUS
020300*
020400 77 FS-ALUNOS                  PIC X(02) VALUE SPACES.
020500 77 FS-PARAMGR                 PIC X(02) VALUE SPACES.
020600 77 FS-SAIDA                   PIC X(02) VALUE SPACES.
020700 77 FS-COD-STATUS              PIC X(02) VALUE SPACES.
020800 77 FS-ARQUIVO                 PIC X(08) VALUE SPACES.
020900 77 FS-OPERACAO                PIC X(13) VALUE SPACES.
021000 77 FS-ABERTURA                PIC X(13) VALUE 'NA ABERTURA'.
021100 77 FS-LEITURA                 PIC X(13) VALUE 'NA LEITURA'.
021200 77 FS-GRAVACAO                PIC X(13) VALUE 'NA GRAVACAO'.
021300 77 FS-FECHAMENTO              PIC X(13)
021400                               VALUE 'NO FECHAMENTO'.
021500*
021600 PROCEDURE DIVISION.
021700*
021800 000-00-INICIO SECTION.
021900 000-00-INICIO-P.
022000     PERFORM 001-00-ABRIR-ARQUIVOS THRU 001-00-FIM.
022100     PERFORM 002-00-OBTER-DATA-HORA THRU 002-00-FIM.
022200     PERFORM 003-00-LER-NUM-GRUPOS THRU 003-00-FIM.
022300     PERFORM 010-00-LER-ALUNOS THRU 010-00-FIM.
022400     PERFORM 100-00-NORMALIZAR-COMPOSTOS THRU 100-00-FIM.
022500     PERFORM 200-00-ORDENAR-ALUNOS THRU 200-00-FIM.
022600     PERFORM 300-00-MONTAR-GRUPOS THRU 300-00-FIM.
022700     PERFORM 400-00-GRAVAR-SAIDA THRU 400-00-FIM.
022800     PERFORM 600-00-FECHAR-ARQUIVOS THRU 600-00-FIM.
022900     STOP RUN.
023000 000-00-FIM. EXIT.
023100*
023200 001-00-ABRIR-ARQUIVOS SECTION.
023300 001-00-ABRIR-P.
023400     MOVE FS-ABERTURA TO FS-OPERACAO.
023500     OPEN INPUT PARAMGR ALUNOS OUTPUT SAIDA.
023600     PERFORM 001-01-FS-PARAMGR THRU 001-01-FIM.
023700     PERFORM 001-02-FS-ALUNOS THRU 001-02-FIM.
023800     PERFORM 001-03-FS-SAIDA THRU 001-03-FIM.
023900 001-00-FIM. EXIT.
024000*
024100 001-01-FS-PARAMGR SECTION.
024200 001-01-FS-P.
024300     MOVE 'PARAMGR ' TO FS-ARQUIVO.
024400     MOVE FS-PARAMGR TO FS-COD-STATUS.
024500     IF FS-PARAMGR NOT EQUAL '00'
024600         PERFORM 900-00-ERRO THRU 900-00-FIM.
024700 001-01-FIM. EXIT.
024800*
024900 001-02-FS-ALUNOS SECTION.
025000 001-02-FS-P.
025100     MOVE 'ALUNOS  ' TO FS-ARQUIVO.
025200     MOVE FS-ALUNOS TO FS-COD-STATUS.
025300     IF FS-ALUNOS NOT EQUAL '00'
025400         PERFORM 900-00-ERRO THRU 900-00-FIM.
025500 001-02-FIM. EXIT.
025600*
025700 001-03-FS-SAIDA SECTION.
025800 001-03-FS-P.
025900     MOVE 'SAIDA   ' TO FS-ARQUIVO.
026000     MOVE FS-SAIDA TO FS-COD-STATUS.
026100     IF FS-SAIDA NOT EQUAL '00'
026200         PERFORM 900-00-ERRO THRU 900-00-FIM.
026300 001-03-FIM. EXIT.
026400*
026500*  OBTEM A DATA DO SISTEMA PARA USO NA VALIDACAO E NA
026600*  IDENTIFICACAO DO LOTE (AJUSTE DE SECULO - VER HISTORICO)
026700*
026800 002-00-OBTER-DATA-HORA SECTION.
026900 002-00-OBTER-P.
027000     ACCEPT WS-DATA-SYS-AAMMDD FROM DATE.
027100     ACCEPT WS-HORARIO-SYS-6 FROM TIME.
027200     IF WS-ANO-SYS-AA < 50
027300         COMPUTE WS-ANO-SYS = 2000 + WS-ANO-SYS-AA
027400     ELSE
027500         COMPUTE WS-ANO-SYS = 1900 + WS-ANO-SYS-AA.
027600 002-00-FIM. EXIT.
027700*
027800*  LE O REGISTRO DE PARAMETRO (ARQUIVO PARAMGR) COM O NUMERO
027900*  DE GRUPOS DESEJADO E VALIDA A FAIXA PERMITIDA (2 A 20)
028000*
028100 003-00-LER-NUM-GRUPOS SECTION.
028200 003-00-LER-P.
028300     READ PARAMGR INTO WS-AREA-PARAMGR
028400         AT END PERFORM 900-00-ERRO THRU 900-00-FIM.
028500     MOVE FS-LEITURA TO FS-OPERACAO.
028600     MOVE 'PARAMGR ' TO FS-ARQUIVO.
028700     MOVE FS-PARAMGR TO FS-COD-STATUS.
028800     IF FS-PARAMGR NOT EQUAL '00'
028900         PERFORM 900-00-ERRO THRU 900-00-FIM.
029000     MOVE GRP-NUM-GRUPOS TO WS-NUM-GRUPOS.
029100     IF WS-NUM-GRUPOS < 2
029200         MOVE 2 TO WS-NUM-GRUPOS.
029300     IF WS-NUM-GRUPOS > 20
029400         MOVE 20 TO WS-NUM-GRUPOS.
029500 003-00-FIM. EXIT.
029600*
029700*  LE TODOS OS REGISTROS DE ALUNOS PARA A TABELA EM MEMORIA
029800*  (MAXIMO 1000 ALUNOS, CONFORME LIMITE DA CASA)
029900*
030000 010-00-LER-ALUNOS SECTION.
030100 010-00-LER-P.
030200     PERFORM 010-01-LER-REG-ALUNO THRU 010-01-FIM.
030300     PERFORM 010-02-CARREGAR-ALUNO THRU 010-02-FIM
030400         UNTIL WS-FIM-ALUNOS.
030500     IF WS-NUM-GRUPOS > WS-QTD-ALUNO
030600         MOVE WS-QTD-ALUNO TO WS-NUM-GRUPOS.
030700     IF WS-NUM-GRUPOS < 1
030800         MOVE 1 TO WS-NUM-GRUPOS.
030900 010-00-FIM. EXIT.
031000*
031100 010-01-LER-REG-ALUNO SECTION.
031200 010-01-LER-P.
031300     READ ALUNOS
031400         AT END MOVE 'S' TO WS-EOF-ALUNOS
031500         NOT AT END CONTINUE.
031600     IF NOT WS-FIM-ALUNOS
031700         MOVE FS-LEITURA TO FS-OPERACAO
031800         MOVE 'ALUNOS  ' TO FS-ARQUIVO
031900         MOVE FS-ALUNOS TO FS-COD-STATUS
032000         IF FS-ALUNOS NOT EQUAL '00'
032100             PERFORM 900-00-ERRO THRU 900-00-FIM.
032200 010-01-FIM. EXIT.
032300*
032400 010-02-CARREGAR-ALUNO SECTION.
032500 010-02-CARREGAR-P.
032600     IF WS-QTD-ALUNO >= WS-MAX-ALUNO
032700         PERFORM 010-01-LER-REG-ALUNO THRU 010-01-FIM
032800         GO TO 010-02-FIM.
032900     ADD 1 TO WS-QTD-ALUNO.
033000     MOVE AL-ID TO WS-AL-ID(WS-QTD-ALUNO).
033100     MOVE AL-NOME TO WS-AL-NOME(WS-QTD-ALUNO).
033200     MOVE ZERO TO WS-SOMA-NOTAS.
033300     IF AL-QTD-NOTAS NOT NUMERIC OR AL-QTD-NOTAS = ZERO
033400         MOVE 1 TO AL-QTD-NOTAS.
033500     IF AL-QTD-NOTAS >= 1
033600         ADD AL-NOTA-1 TO WS-SOMA-NOTAS.
033700     IF AL-QTD-NOTAS >= 2
033800         ADD AL-NOTA-2 TO WS-SOMA-NOTAS.
033900     IF AL-QTD-NOTAS >= 3
034000         ADD AL-NOTA-3 TO WS-SOMA-NOTAS.
034100     IF AL-QTD-NOTAS >= 4
034200         ADD AL-NOTA-4 TO WS-SOMA-NOTAS.
034300     IF AL-QTD-NOTAS >= 5
034400         ADD AL-NOTA-5 TO WS-SOMA-NOTAS.
034500     COMPUTE WS-AL-BRUTO(WS-QTD-ALUNO) ROUNDED =
034600         WS-SOMA-NOTAS / AL-QTD-NOTAS.
034700     PERFORM 010-01-LER-REG-ALUNO THRU 010-01-FIM.
034800 010-02-FIM. EXIT.
034900*
035000*  REGRA U5 (PASSO 3) - NORMALIZA O COMPOSTO BRUTO DE CADA
035100*  ALUNO PARA A FAIXA 0 A 10, CONFORME MINIMO E MAXIMO LIDOS
035200*
035300 100-00-NORMALIZAR-COMPOSTOS SECTION.
035400 100-00-NORMALIZAR-P.
035500     MOVE WS-AL-BRUTO(1) TO WS-BRUTO-MIN.
035600     MOVE WS-AL-BRUTO(1) TO WS-BRUTO-MAX.
035700     PERFORM 100-01-ACHAR-MINMAX THRU 100-01-FIM
035800         VARYING WS-IX-AL FROM 1 BY 1
035900         UNTIL WS-IX-AL > WS-QTD-ALUNO.
036000     COMPUTE WS-FAIXA-BRUTO = WS-BRUTO-MAX - WS-BRUTO-MIN.
036100     PERFORM 100-02-CALC-COMPOSTO THRU 100-02-FIM
036200         VARYING WS-IX-AL FROM 1 BY 1
036300         UNTIL WS-IX-AL > WS-QTD-ALUNO.
036400 100-00-FIM. EXIT.
036500*
036600 100-01-ACHAR-MINMAX SECTION.
036700 100-01-ACHAR-P.
036800     IF WS-AL-BRUTO(WS-IX-AL) < WS-BRUTO-MIN
036900         MOVE WS-AL-BRUTO(WS-IX-AL) TO WS-BRUTO-MIN.
037000     IF WS-AL-BRUTO(WS-IX-AL) > WS-BRUTO-MAX
037100         MOVE WS-AL-BRUTO(WS-IX-AL) TO WS-BRUTO-MAX.
037200 100-01-FIM. EXIT.
037300*
037400 100-02-CALC-COMPOSTO SECTION.
037500 100-02-CALC-P.
037600     IF WS-FAIXA-BRUTO = ZERO
037700         MOVE 5.00 TO WS-AL-COMPOSTO(WS-IX-AL)
037800     ELSE
037900         COMPUTE WS-AL-COMPOSTO(WS-IX-AL) ROUNDED =
038000             (WS-AL-BRUTO(WS-IX-AL) - WS-BRUTO-MIN)
038100             / WS-FAIXA-BRUTO * 10.
038200 100-02-FIM. EXIT.
038300*
038400*  REGRA U5 (PASSO 4) - ORDENA OS ALUNOS PELO COMPOSTO
038500*  NORMALIZADO, DO MAIOR PARA O MENOR (BOLHA GENERICA)
038600*
038700 200-00-ORDENAR-ALUNOS SECTION.
038800 200-00-ORDENAR-P.
038900     PERFORM 200-01-MONTAR-ORDEM THRU 200-01-FIM
039000         VARYING WS-IX-AL FROM 1 BY 1
039100         UNTIL WS-IX-AL > WS-QTD-ALUNO.
039200     MOVE 'S' TO WS-SORT-TROCOU.
039300     PERFORM 200-02-PASSADA THRU 200-02-FIM
039400         UNTIL WS-SORT-TROCOU = 'N'.
039500 200-00-FIM. EXIT.
039600*
039700 200-01-MONTAR-ORDEM SECTION.
039800 200-01-MONTAR-P.
039900     MOVE WS-IX-AL TO WS-ORD-ALUNO(WS-IX-AL).
040000 200-01-FIM. EXIT.
040100*
040200 200-02-PASSADA SECTION.
040300 200-02-PASSADA-P.
040400     MOVE 'N' TO WS-SORT-TROCOU.
040500     PERFORM 200-03-COMPARAR THRU 200-03-FIM
040600         VARYING WS-SORT-POS FROM 1 BY 1
040700         UNTIL WS-SORT-POS >= WS-QTD-ALUNO.
040800 200-02-FIM. EXIT.
040900*
041000 200-03-COMPARAR SECTION.
041100 200-03-COMPARAR-P.
041200     IF WS-AL-COMPOSTO(WS-ORD-ALUNO(WS-SORT-POS)) <
041300        WS-AL-COMPOSTO(WS-ORD-ALUNO(WS-SORT-POS + 1))
041400         MOVE WS-ORD-ALUNO(WS-SORT-POS)     TO WS-SORT-TEMP
041500         MOVE WS-ORD-ALUNO(WS-SORT-POS + 1)
041600             TO WS-ORD-ALUNO(WS-SORT-POS)
041700         MOVE WS-SORT-TEMP TO WS-ORD-ALUNO(WS-SORT-POS + 1)
041800         MOVE 'S' TO WS-SORT-TROCOU.
041900 200-03-FIM. EXIT.
042000*
042100*  REGRA U5 (PASSOS 5 E 6) - DIVIDE OS ALUNOS ORDENADOS EM
042200*  WS-NUM-GRUPOS GRUPOS E CLASSIFICA O NIVEL DE CADA GRUPO
042300*
042400 300-00-MONTAR-GRUPOS SECTION.
042500 300-00-MONTAR-P.
042600     COMPUTE WS-BASE-GRUPO = WS-QTD-ALUNO / WS-NUM-GRUPOS.
042700     COMPUTE WS-EXTRA-GRUPO = WS-QTD-ALUNO -
042800         (WS-BASE-GRUPO * WS-NUM-GRUPOS).
042900     COMPUTE WS-TERCO-GRUPO = WS-NUM-GRUPOS / 3.
043000     COMPUTE WS-DOIS-TERCO-GRUPO = (WS-NUM-GRUPOS * 2) / 3.
043100     PERFORM 300-01-ZERAR-GRUPO THRU 300-01-FIM
043200         VARYING WS-IX-GRUPO FROM 1 BY 1
043300         UNTIL WS-IX-GRUPO > WS-NUM-GRUPOS.
043400     MOVE 1 TO WS-GRUPO-ATUAL.
043500     PERFORM 300-02-CALC-TAMANHO THRU 300-02-FIM.
043600     MOVE WS-TAM-GRUPO TO WS-LIMITE-GRUPO.
043700     PERFORM 300-03-DISTRIBUIR THRU 300-03-FIM
043800         VARYING WS-POS-NA-LISTA FROM 1 BY 1
043900         UNTIL WS-POS-NA-LISTA > WS-QTD-ALUNO.
044000     PERFORM 300-04-CLASSIFICAR-NIVEL THRU 300-04-FIM
044100         VARYING WS-IX-GRUPO FROM 1 BY 1
044200         UNTIL WS-IX-GRUPO > WS-NUM-GRUPOS.
044300 300-00-FIM. EXIT.
044400*
044500 300-01-ZERAR-GRUPO SECTION.
044600 300-01-ZERAR-P.
044700     MOVE ZERO TO WS-GR-QTD(WS-IX-GRUPO).
044800     MOVE ZERO TO WS-GR-SOMA-COMP(WS-IX-GRUPO).
044900 300-01-FIM. EXIT.
045000*
045100*  TAMANHO DO GRUPO ATUAL - OS PRIMEIROS GRUPOS (EM NUMERO
045200*  IGUAL AO RESTO DA DIVISAO) RECEBEM UM ALUNO EXTRA
045300*
045400 300-02-CALC-TAMANHO SECTION.
045500 300-02-CALC-P.
045600     MOVE WS-BASE-GRUPO TO WS-TAM-GRUPO.
045700     IF WS-GRUPO-ATUAL <= WS-EXTRA-GRUPO
045800         ADD 1 TO WS-TAM-GRUPO.
045900 300-02-FIM. EXIT.
046000*
046100 300-03-DISTRIBUIR SECTION.
046200 300-03-DISTRIBUIR-P.
046300     IF WS-POS-NA-LISTA > WS-LIMITE-GRUPO
046400         ADD 1 TO WS-GRUPO-ATUAL
046500         PERFORM 300-02-CALC-TAMANHO THRU 300-02-FIM
046600         ADD WS-TAM-GRUPO TO WS-LIMITE-GRUPO.
046700     MOVE WS-GRUPO-ATUAL
046800         TO WS-AL-GRUPO(WS-ORD-ALUNO(WS-POS-NA-LISTA)).
046900     ADD 1 TO WS-GR-QTD(WS-GRUPO-ATUAL).
047000     ADD WS-AL-COMPOSTO(WS-ORD-ALUNO(WS-POS-NA-LISTA))
047100         TO WS-GR-SOMA-COMP(WS-GRUPO-ATUAL).
047200 300-03-FIM. EXIT.
047300*
047400*  NIVEL DO GRUPO PELO INDICE (0-BASEADO) - PRIMEIRO TERCO
047500*  AVANCADO, TERCO DO MEIO INTERMEDIARIO, RESTANTE BASICO
047600*
047700 300-04-CLASSIFICAR-NIVEL SECTION.
047800 300-04-CLASSIFICAR-P.
047900     IF WS-GR-QTD(WS-IX-GRUPO) = ZERO
048000         MOVE ZERO TO WS-GR-MEDIA(WS-IX-GRUPO)
048100     ELSE
048200         COMPUTE WS-GR-MEDIA(WS-IX-GRUPO) ROUNDED =
048300             WS-GR-SOMA-COMP(WS-IX-GRUPO)
048400             / WS-GR-QTD(WS-IX-GRUPO).
048500     IF (WS-IX-GRUPO - 1) < WS-TERCO-GRUPO
048600         MOVE 'ADVANCED' TO WS-GR-NIVEL(WS-IX-GRUPO)
048700     ELSE
048800         IF (WS-IX-GRUPO - 1) < WS-DOIS-TERCO-GRUPO
048900             MOVE 'INTERMEDIATE' TO WS-GR-NIVEL(WS-IX-GRUPO)
049000         ELSE
049100             MOVE 'BEGINNER' TO WS-GR-NIVEL(WS-IX-GRUPO).
049200 300-04-FIM. EXIT.
049300*
049400*  REGRA U5 (PASSO 7) - GRAVA UM REGISTRO DE ATRIBUICAO POR
049500*  ALUNO E UM REGISTRO DE RESUMO POR GRUPO
049600*
049700 400-00-GRAVAR-SAIDA SECTION.
049800 400-00-GRAVAR-P.
049900     PERFORM 400-01-GRAVAR-DETALHE THRU 400-01-FIM
050000         VARYING WS-IX-AL FROM 1 BY 1
050100         UNTIL WS-IX-AL > WS-QTD-ALUNO.
050200     PERFORM 400-02-GRAVAR-RESUMO THRU 400-02-FIM
050300         VARYING WS-IX-GRUPO FROM 1 BY 1
050400         UNTIL WS-IX-GRUPO > WS-NUM-GRUPOS.
050500 400-00-FIM. EXIT.
050600*
050700 400-01-GRAVAR-DETALHE SECTION.
050800 400-01-GRAVAR-P.
050900     MOVE WS-AL-ID(WS-IX-AL) TO SG-ALUNO-ID.
051000     MOVE WS-AL-GRUPO(WS-IX-AL) TO SG-GRUPO-ID.
051100     MOVE WS-AL-COMPOSTO(WS-IX-AL) TO SG-COMPOSTO.
051200     WRITE REG-SAIDA-DET.
051300     PERFORM 400-03-FS-SAIDA THRU 400-03-FIM.
051400 400-01-FIM. EXIT.
051500*
051600 400-02-GRAVAR-RESUMO SECTION.
051700 400-02-GRAVAR-P.
051800     MOVE WS-IX-GRUPO TO GS-GRUPO-ID.
051900     MOVE WS-GR-NIVEL(WS-IX-GRUPO) TO GS-NIVEL.
052000     MOVE WS-GR-QTD(WS-IX-GRUPO) TO GS-QTD-ALUNOS.
052100     MOVE WS-GR-MEDIA(WS-IX-GRUPO) TO GS-MEDIA-COMPOSTO.
052200     WRITE REG-SAIDA-SUM.
052300     PERFORM 400-03-FS-SAIDA THRU 400-03-FIM.
052400 400-02-FIM. EXIT.
052500*
052600 400-03-FS-SAIDA SECTION.
052700 400-03-FS-P.
052800     MOVE FS-GRAVACAO TO FS-OPERACAO.
052900     MOVE 'SAIDA   ' TO FS-ARQUIVO.
053000     MOVE FS-SAIDA TO FS-COD-STATUS.
053100     IF FS-SAIDA NOT EQUAL '00'
053200         PERFORM 900-00-ERRO THRU 900-00-FIM.
053300 400-03-FIM. EXIT.
053400*
053500 600-00-FECHAR-ARQUIVOS SECTION.
053600 600-00-FECHAR-P.
053700     CLOSE PARAMGR ALUNOS SAIDA.
053800 600-00-FIM. EXIT.
053900*
054000*  ROTINA GENERICA DE ERRO - EXIBE OPERACAO, ARQUIVO E
054100*  CODIGO DE FILE STATUS E ENCERRA O PROGRAMA
054200*
054300 900-00-ERRO SECTION.
054400 900-00-ERRO-P.
054500     DISPLAY 'ERRO ' FS-OPERACAO ' ARQUIVO ' FS-ARQUIVO.
054600     DISPLAY 'FILE STATUS: ' FS-COD-STATUS.
054700     STOP RUN.
054800 900-00-FIM. EXIT.
