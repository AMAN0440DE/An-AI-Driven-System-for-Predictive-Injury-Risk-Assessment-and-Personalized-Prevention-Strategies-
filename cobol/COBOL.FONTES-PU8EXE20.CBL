000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE20.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  FUTURE SCHOOL CURSOS DE COMPUTACAO.
000500 DATE-WRITTEN.  15/03/1989.
000600 DATE-COMPILED. 15/03/1989.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO DO SETOR DE
000800                PROCESSAMENTO DE DADOS.
000900*
001000* GERAR RELATORIO DE ALOCACAO OTIMIZADA DE PROFESSORES E
001100* ALUNOS POR DISCIPLINA E POR SALA DE AULA.
001200*
001300*----------------------------------------------------------*
001400* HISTORICO DE ALTERACOES                                  *
001500*----------------------------------------------------------*
001600* 15/03/89 OSIT 0000  PROGRAMA ORIGINAL - VERSAO INICIAL    *
001700* 02/04/89 OSIT 0000  AJUSTE NA IMPRESSAO DO CABECALHO      *
001800* 19/07/90 OSIT 0041  INCLUIDA SECAO DE SALAS DE AULA       *
001900* 11/01/91 OSIT 0041  CORRIGIDA RECONCILIACAO DE PROFESSOR  *
002000* 23/09/91 JRC  0058  INCLUIDA SECAO DE RECOMENDACOES       *
002100* 30/03/92 JRC  0058  CATEGORIZACAO DAS RECOMENDACOES       *
002200* 14/08/92 OSIT 0070  REVISADO CALCULO DA RAZAO OTIMIZADA   *
002300* 05/02/93 MSN  0083  QUEBRA DE SALA NO DETALHE DE PROF.    *
002400* 17/11/93 MSN  0083  AJUSTE DE CAPACIDADE POR SALA DE AULA *
002500* 28/06/94 OSIT 0095  ANALISE DE GAP POR DISCIPLINA         *
002600* 09/12/94 JRC  0101  UTILIZACAO MEDIA NO RODAPE DO DETALHE *
002700* 22/05/95 MSN  0112  CORRIGIDO ARREDONDAMENTO DA UTILIZ.   *
002800* 30/11/96 OSIT 0130  ROTINA DE EMPATE NA ORDEM DE SALAS    *
002900* 08/05/97 JRC  0145  REVISAO GERAL DE LAYOUTS DE SAIDA     *
003000* 14/01/98 MSN  0159  AJUSTE CAMPO PERCENTUAL DE PROFESSOR  *
003100* 30/10/98 OSIT 0171  ADEQUACAO DO ANO PARA 4 DIGITOS (Y2K) *
003200* 19/02/99 OSIT 0171  REVISAO FINAL DO AJUSTE DO ANO (Y2K)  *
003300* 06/07/99 JRC  0184  PADRONIZADO TRATAMENTO DE FILE STATUS *
003400* 21/03/00 MSN  0196  INCLUIDO LIMITE DE SALAS EM 100       *
003500* 15/09/00 OSIT 0203  REVISADA FORMULA DO FATOR DIFICULDADE *
003600* 12/02/01 JRC  0217  AJUSTE NA DISTRIBUICAO MEIO-PARA-FORA *
003700* 04/10/01 MSN  0229  CORRIGIDO TOTAL GERAL DE UTILIZACAO   *
003800* 18/06/02 OSIT 0241  REVISAO DE LIMITES MINIMO/MAXIMO      *
003900* 27/01/03 JRC  0255  AJUSTE FINAL DE ARREDONDAMENTO        *
004000*----------------------------------------------------------*
004100
004200 ENVIRONMENT    DIVISION.
004300 CONFIGURATION  SECTION.
004400 SPECIAL-NAMES.
004500                C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT   SECTION.
004800 FILE-CONTROL.
004900*
005000     SELECT     PARAMS      ASSIGN TO DISK
005100                            ORGANIZATION LINE SEQUENTIAL
005200                            ACCESS SEQUENTIAL
005300                            FILE STATUS FS-PARAMS.
005400*
005500     SELECT     SUBALOC     ASSIGN TO DISK
005600                            ORGANIZATION LINE SEQUENTIAL
005700                            ACCESS SEQUENTIAL
005800                            FILE STATUS FS-SUBALOC.
005900*
006000     SELECT     PROFALOC    ASSIGN TO DISK
006100                            ORGANIZATION LINE SEQUENTIAL
006200                            ACCESS SEQUENTIAL
006300                            FILE STATUS FS-PROFALOC.
006400*
006500     SELECT     SALALOC     ASSIGN TO DISK
006600                            ORGANIZATION LINE SEQUENTIAL
006700                            ACCESS SEQUENTIAL
006800                            FILE STATUS FS-SALALOC.
006900*
007000     SELECT     RELATO      ASSIGN TO DISK
007100                            ORGANIZATION LINE SEQUENTIAL
007200                            ACCESS SEQUENTIAL
007300                            FILE STATUS FS-RELATO.
007400*
007500 DATA           DIVISION.
007600 FILE           SECTION.
007700*
007800 FD PARAMS
007900    RECORD      CONTAINS    80 CHARACTERS
008000    RECORDING   MODE        IS F
008100    LABEL       RECORD      IS STANDARD
008200    DATA        RECORD      IS REG-PARAMS
008300    VALUE OF FILE-ID IS "ARQUIVOS/PARAMS.TXT".
008400 01 REG-PARAMS               PIC X(80).
008500*
008600 FD SUBALOC
008700    RECORD      CONTAINS    40 CHARACTERS
008800    RECORDING   MODE        IS F
008900    LABEL       RECORD      IS OMITTED
009000    DATA        RECORD      IS REG-SUBALOC
009100    VALUE OF FILE-ID IS "ARQUIVOS/SUBALOC.TXT".
009200 01 REG-SUBALOC.
009300    05 SA-DISC-NOME          PIC X(20).
009400    05 SA-QTD-PROF           PIC 9(04).
009500    05 SA-QTD-ALU            PIC 9(05).
009600    05 SA-RAZAO              PIC 9(03)V9(02).
009700    05 SA-DIFICULDADE        PIC 9(02).
009800    05 FILLER                PIC X(04).
009900*
010000 FD PROFALOC
010100    RECORD      CONTAINS    40 CHARACTERS
010200    RECORDING   MODE        IS F
010300    LABEL       RECORD      IS OMITTED
010400    DATA        RECORD      IS REG-PROFALOC
010500    VALUE OF FILE-ID IS "ARQUIVOS/PROFALOC.TXT".
010600 01 REG-PROFALOC.
010700    05 PA-SEQ                PIC 9(04).
010800    05 PA-DISC-NOME          PIC X(20).
010900    05 PA-QTD-ALU            PIC 9(03).
011000    05 PA-SALA               PIC 9(03).
011100    05 PA-UTILIZACAO         PIC 9(03)V9(02).
011200    05 FILLER                PIC X(05).
011300*
011400 FD SALALOC
011500    RECORD      CONTAINS    20 CHARACTERS
011600    RECORDING   MODE        IS F
011700    LABEL       RECORD      IS OMITTED
011800    DATA        RECORD      IS REG-SALALOC
011900    VALUE OF FILE-ID IS "ARQUIVOS/SALALOC.TXT".
012000 01 REG-SALALOC.
012100    05 CA-SALA               PIC 9(03).
012200    05 CA-QTD-PROF           PIC 9(04).
012300    05 CA-QTD-ALU            PIC 9(05).
012400    05 CA-RAZAO              PIC 9(03)V9(02).
012500    05 FILLER                PIC X(03).
012600*
012700 FD RELATO
012800    RECORD      CONTAINS    132 CHARACTERS
012900    RECORDING   MODE        IS F
013000    LABEL       RECORD      IS OMITTED
013100    DATA        RECORD      IS REG-RELATO
013200    VALUE OF FILE-ID IS "ARQUIVOS/RELATO.TXT".
013300 01 REG-RELATO.
013400    05 FILLER                PIC X(132).
013500*
013600 WORKING-STORAGE SECTION.
013700*
013800*  AREA PARA OBTER DATA E HORA
013900*
014000 01 WS-DATA-HORARIO-SYS.
014100    05 WS-DATA-SYS-AAMMDD.
014200       10 WS-ANO-SYS-AA      PIC 9(02).
014300       10 WS-MES-SYS         PIC 9(02).
014400       10 WS-DIA-SYS         PIC 9(02).
014500    05 WS-HORARIO-SYS-6.
014600       10 WS-HOR-SYS         PIC 9(02).
014700       10 WS-MIN-SYS         PIC 9(02).
014800       10 WS-SEG-SYS         PIC 9(02).
014900    05 FILLER                PIC X(05).
015000*
015100*  ANO COM 4 DIGITOS (AJUSTE Y2K - VER HISTORICO)
015200*
015300 77 WS-ANO-SYS               PIC 9(04) COMP.
015400*
015500*  PARAMETROS DA INSTITUICAO - AREA DE LEITURA / REDEFINES
015600*
015700 01 WS-AREA-PARAMS           PIC X(80).
015800*
015900 01 WS-INST-PARM REDEFINES WS-AREA-PARAMS.
016000    05 INST-NOME             PIC X(30).
016100    05 INST-QTD-ALUNOS       PIC 9(05).
016200    05 INST-QTD-PROF         PIC 9(04).
016300    05 INST-QTD-SALAS        PIC 9(03).
016400    05 INST-MIN-ALU-PROF     PIC 9(02).
016500    05 INST-MAX-ALU-PROF     PIC 9(02).
016600    05 INST-RAZAO-IDEAL      PIC 9(02)V9(02).
016700    05 INST-MAX-ALU-SALA     PIC 9(03).
016800    05 INST-PRIOR-EXP        PIC X(01).
016900    05 INST-QTD-DISC         PIC 9(02).
017000    05 FILLER                PIC X(24).
017100*
017200 01 WS-DISC-PARM REDEFINES WS-AREA-PARAMS.
017300    05 DISC-P-NOME           PIC X(20).
017400    05 DISC-P-DIFICULDADE    PIC 9(02).
017500    05 DISC-P-PCT-PROF       PIC 9(03)V9(02).
017600    05 FILLER                PIC X(53).
017700*
017800*  CAMPOS DE PARAMETROS COPIADOS (A AREA E RELIDA PARA CADA
017900*  DISCIPLINA, POR ISSO OS DADOS DA INSTITUICAO SAO COPIADOS)
018000*
018100 77 WS-TOTAL-ALUNOS          PIC 9(05) COMP.
018200 77 WS-TOTAL-PROF            PIC 9(04) COMP.
018300 77 WS-TOTAL-SALAS           PIC 9(03) COMP.
018400 77 WS-MIN-ALU-PROF          PIC 9(02) COMP.
018500 77 WS-MAX-ALU-PROF          PIC 9(02) COMP.
018600 77 WS-RAZAO-IDEAL-PARM      PIC 9(02)V9(02).
018700 77 WS-MAX-ALU-SALA          PIC 9(03) COMP.
018800 77 WS-PRIOR-EXP             PIC X(01).
018900 77 WS-QTD-DISC              PIC 9(02) COMP.
019000 77 WS-NOME-INST             PIC X(30).
019100*
019200*  VALOR OTIMIZADO - VISAO INTEIRO / DECIMAL PARA IMPRESSAO
019300*
019400 77 WS-RAZAO-OTIMIZADA       PIC 9(03)V9(02).
019500 01 WS-RAZAO-OTIMIZADA-R REDEFINES WS-RAZAO-OTIMIZADA.
019600    05 WS-ROT-INTEIRO        PIC 9(03).
019700    05 WS-ROT-DECIMAL        PIC 9(02).
019800*
019900*  TABELA DE DISCIPLINAS (MAXIMO 10)
020000*
020100 77 WS-MAX-DISC              PIC 9(02) COMP VALUE 10.
020200 77 WS-QTD-DISC-LIDAS        PIC 9(02) COMP VALUE ZERO.
020300 01 WS-TAB-DISC.
020400    05 WS-DISC-LIN OCCURS 10 TIMES.
020500       10 WS-DISC-NOME       PIC X(20).
020600       10 WS-DISC-DIFIC      PIC 9(02).
020700       10 WS-DISC-PCT        PIC 9(03)V9(02).
020800       10 WS-DISC-PCT-NORM   PIC 9(03)V9(02).
020900       10 WS-DISC-QTD-PROF   PIC 9(04) COMP.
021000       10 WS-DISC-QTD-ALU    PIC 9(05) COMP.
021100       10 WS-DISC-RAZ-IDEAL  PIC 9(03)V9(02).
021200       10 WS-DISC-RAZ-ATUAL  PIC 9(03)V9(02).
021300       10 WS-DISC-RAZ-REAL   PIC 9(03)V9(02).
021400       10 WS-DISC-GAP        PIC S9(03)V9(02).
021500       10 FILLER             PIC X(01).
021600*
021700*  ORDEM DOS GAPS PARA IMPRESSAO (|GAP| DESCENDENTE)
021800*
021900 01 WS-TAB-GAP-ORDEM.
022000    05 WS-GAP-IX OCCURS 10 TIMES PIC 9(02) COMP.
022100    05 FILLER                PIC X(05).
022200*
022300*  TABELA DE SALAS DE AULA (MAXIMO 100)
022400*
022500 77 WS-MAX-SALA              PIC 9(03) COMP VALUE 100.
022600 01 WS-TAB-SALA.
022700    05 WS-SALA-LIN OCCURS 100 TIMES.
022800       10 WS-SALA-QTD-PROF   PIC 9(04) COMP.
022900       10 WS-SALA-QTD-ALU    PIC 9(05) COMP.
023000       10 WS-SALA-CAP-REST   PIC 9(05) COMP.
023100       10 FILLER             PIC X(03).
023200*
023300*  ORDEM MEIO-PARA-FORA DE DISTRIBUICAO DE PROFESSOR EXTRA
023400*
023500 01 WS-TAB-ORDEM-SALA.
023600    05 WS-ORD-SALA OCCURS 100 TIMES PIC 9(03) COMP.
023700    05 FILLER                PIC X(05).
023800*
023900*  MATRIZ DISCIPLINA X SALA - PROF. E ALUNOS POR CELULA
024000*
024100 01 WS-TAB-PROF-SALA.
024200    05 WS-PS-LIN OCCURS 10 TIMES.
024300       10 WS-PS-COL OCCURS 100 TIMES.
024400          15 WS-PS-QTD-PROF  PIC 9(03) COMP.
024500          15 WS-PS-QTD-ALU   PIC 9(05) COMP.
024600          15 FILLER          PIC X(01).
024700*
024800*  TABELA DE PROFESSORES ALOCADOS (MAXIMO 1000)
024900*
025000 77 WS-MAX-PROF-ALOC         PIC 9(04) COMP VALUE 1000.
025100 77 WS-QTD-PROF-ALOC         PIC 9(04) COMP VALUE ZERO.
025200 01 WS-TAB-PROF.
025300    05 WS-PROF-LIN OCCURS 1000 TIMES.
025400       10 WS-PROF-DISC-NOME  PIC X(20).
025500       10 WS-PROF-QTD-ALU    PIC 9(03) COMP.
025600       10 WS-PROF-SALA       PIC 9(03) COMP.
025700       10 WS-PROF-UTIL       PIC 9(03)V9(02).
025800       10 FILLER             PIC X(04).
025900*
026000*  TABELA DE RECOMENDACOES (MAXIMO 5)
026100*
026200 77 WS-QTD-RECOM             PIC 9(01) COMP VALUE ZERO.
026300 01 WS-TAB-RECOM.
026400    05 WS-RECOM-LIN OCCURS 5 TIMES.
026500       10 WS-RECOM-TITULO    PIC X(40).
026600       10 WS-RECOM-IMPACTO   PIC 9(02).
026700       10 WS-RECOM-FACIL     PIC 9(02).
026800       10 WS-RECOM-SEM-INIC  PIC 9(02).
026900       10 WS-RECOM-DURACAO   PIC 9(02).
027000       10 WS-RECOM-CATEG     PIC X(15).
027100       10 FILLER             PIC X(05).
027200*
027300*  ACUMULADORES E CONTADORES DE TRABALHO
027400*
027500 77 ACUM-LINHAS              PIC 9(02) COMP VALUE 60.
027600 77 ACUM-PAG                 PIC 9(04) COMP VALUE ZERO.
027700 77 WS-RAZAO-ATUAL-GERAL     PIC 9(03)V9(02).
027800 77 WS-PCT-VARIACAO          PIC S9(04)V9(02).
027900 77 WS-SOMA-PCT              PIC 9(05)V9(02).
028000 77 WS-PROF-ALVO             PIC 9(04) COMP.
028100 77 WS-PROF-DIFERENCA        PIC S9(05) COMP.
028200 77 WS-ALU-RESTANTE          PIC S9(06) COMP.
028300 77 WS-ALU-SOMADOS           PIC S9(06) COMP.
028400 77 WS-AVG-ALU-PROF          PIC 9(03) COMP.
028500 77 WS-FATOR-DIFIC           PIC 9(01)V9(02).
028600 77 WS-AVGROOM               PIC 9(05)V9(02).
028700 77 WS-CAP-SALA              PIC 9(05)V9(02).
028800 77 WS-CAP-SALA-INT          PIC 9(05) COMP.
028900 77 WS-TOTAL-UTIL            PIC 9(07)V99.
029000 77 WS-QTD-PROF-UTIL         PIC 9(04) COMP.
029100 77 WS-MEDIA-UTIL            PIC 9(03)V9(02).
029200 77 WS-WS-SOMA               PIC 9(07)V99.
029300 77 WS-WT-SOMA               PIC 9(07)V99.
029400 77 WS-DF-DISC               PIC 9(01)V9(02).
029500 77 WS-TEACH-SHARE           PIC 9(04) COMP.
029600 77 WS-SALA-BASE             PIC 9(04) COMP.
029700 77 WS-SALA-EXTRA            PIC 9(04) COMP.
029800 77 WS-IX-CEL-PROF           PIC 9(03) COMP.
029900 77 WS-DISC-T                PIC 9(04) COMP.
030000 77 WS-DISC-N                PIC 9(05) COMP.
030100 77 WS-PROF-BASE-ALU         PIC 9(05) COMP.
030200 77 WS-PROF-EXTRA-ALU        PIC 9(04) COMP.
030300 77 WS-ALU-REST-DISC         PIC 9(05) COMP.
030400 77 WS-SALAS-REST-DISC       PIC 9(03) COMP.
030500 77 WS-ALU-SHARE-IGUAL       PIC 9(05) COMP.
030600 77 WS-ALU-ASSINALAR         PIC 9(05) COMP.
030700 77 WS-POS-MEIO              PIC 9(03) COMP.
030800 77 WS-PROF-GFATOR           PIC 9(01)V9(02).
030900 77 WS-PROF-RESTO-CEL        PIC 9(03) COMP.
031000 77 WS-PROF-CONTAGEM         PIC S9(04) COMP.
031100 77 WS-PROF-AJUSTADO         PIC S9(04) COMP.
031200 77 WS-MAX-GAP-DISC          PIC 9(02) COMP.
031300 77 WS-MAX-GAP-VALOR         PIC S9(03)V9(02).
031400 77 WS-QTD-GAP-IMPR          PIC 9(02) COMP VALUE ZERO.
031500 77 WS-CHAVE-AUX             PIC S9(03)V9(02).
031600 77 WS-IX-AUX                PIC 9(02) COMP.
031700 77 WS-SUBSCRITO             PIC 9(04) COMP.
031800 77 WS-IX-DISC               PIC 9(02) COMP.
031900 77 WS-IX-SALA               PIC 9(03) COMP.
032000 77 WS-IX-PROF               PIC 9(04) COMP.
032100 77 WS-IX-RECOM              PIC 9(01) COMP.
032200 77 WS-POS-CICLO             PIC 9(02) COMP.
032300 77 WS-PROF-CLAMP-MIN        PIC S9(04) COMP.
032400 77 WS-PROF-CLAMP-MAX        PIC S9(04) COMP.
032500*
032600*  CAMPOS DE TRABALHO DA FORMULA PREDITORA DE RAZAO (U1)
032700*
032800 77 WS-U1-DIFIC              PIC 9(02) COMP.
032900 77 WS-U1-EXPERIENCIA        PIC 9(02) COMP.
033000 77 WS-U1-INFRA              PIC 9(02) COMP.
033100 77 WS-U1-DESEMPENHO         PIC 9(02) COMP.
033200 77 WS-U1-RECURSOS           PIC 9(02) COMP.
033300 77 WS-U1-RAZAO              PIC 9(03)V9(02).
033400 77 WS-U1-RAZAO-S            PIC S9(05)V9(02).
033500 77 WS-IND-SALA-INIC         PIC X(01) VALUE 'N'.
033600     88 WS-SALA-JA-INIC            VALUE 'S'.
033700*
033800*  ORDEM DE DIFICULDADE DAS DISCIPLINAS (PARA CICLOS)
033900*
034000 01 WS-TAB-ORDEM-DISC.
034100    05 WS-ORD-DISC OCCURS 10 TIMES PIC 9(02) COMP.
034200    05 FILLER                PIC X(05).
034300*
034400*  ROTINA GENERICA DE ORDENACAO POR TROCA (BUBBLE) DE INDICES
034500*
034600 77 WS-SORT-DIR              PIC X(01).
034700 77 WS-SORT-TROCOU           PIC X(01).
034800     88 WS-HOUVE-TROCA             VALUE 'S'.
034900 77 WS-SORT-TEMP             PIC 9(02) COMP.
035000 77 WS-SORT-POS              PIC 9(02) COMP.
035100 77 WS-FIM-PASSO             PIC X(01) VALUE 'N'.
035200     88 WS-PASSO-FIM               VALUE 'S'.
035300*
035400*  INDICADORES DE CONDICAO DAS RECOMENDACOES
035500*
035600 77 WS-IND-R1                PIC X(01) VALUE 'N'.
035700     88 WS-EMITE-R1                VALUE 'S'.
035800 77 WS-IND-R2                PIC X(01) VALUE 'N'.
035900     88 WS-EMITE-R2                VALUE 'S'.
036000 77 WS-IND-R3                PIC X(01) VALUE 'N'.
036100     88 WS-EMITE-R3                VALUE 'S'.
036200 77 WS-IND-R4                PIC X(01) VALUE 'N'.
036300     88 WS-EMITE-R4                VALUE 'S'.
036400 77 WS-IND-R5                PIC X(01) VALUE 'N'.
036500     88 WS-EMITE-R5                VALUE 'S'.
036600 77 WS-IX-R2-DISC             PIC 9(02) COMP.
036700 77 WS-SALA-RAZ-MAX          PIC 9(03)V9(02).
036800 77 WS-SALA-RAZ-MIN          PIC 9(03)V9(02).
036900*
037000* FILE STATUS
037100*
037200 77 FS-PARAMS                PIC X(02) VALUE SPACES.
037300 77 FS-SUBALOC               PIC X(02) VALUE SPACES.
037400 77 FS-PROFALOC              PIC X(02) VALUE SPACES.
037500 77 FS-SALALOC               PIC X(02) VALUE SPACES.
037600 77 FS-RELATO                PIC X(02) VALUE SPACES.
037700 77 FS-COD-STATUS            PIC X(02) VALUE SPACES.
037800 77 FS-ARQUIVO               PIC X(08) VALUE SPACES.
037900 77 FS-OPERACAO              PIC X(13) VALUE SPACES.
038000 77 FS-ABERTURA              PIC X(13) VALUE 'NA ABERTURA'.
038100 77 FS-LEITURA               PIC X(13) VALUE 'NA LEITURA'.
038200 77 FS-GRAVACAO              PIC X(13) VALUE 'NA GRAVACAO'.
038300 77 FS-FECHAMENTO            PIC X(13) VALUE 'NO FECHAMENTO'.
038400*
038500*  LINHAS DO RELATORIO
038600*
038700 01  CAB001.
038800     05 FILLER               PIC X(40) VALUE
038900        'FUTURE SCHOOL CURSOS DE COMPUTACAO'.
039000     05 FILLER               PIC X(20) VALUE SPACES.
039100     05 CAB001-DIA           PIC 9(02)/.
039200     05 CAB001-MES           PIC 9(02)/.
039300     05 CAB001-ANO           PIC 9(04).
039400     05 FILLER               PIC X(04) VALUE SPACES.
039500     05 FILLER               PIC X(06) VALUE 'PAG.: '.
039600     05 CAB001-PAG           PIC Z.ZZ9.
039700*
039800 01  CAB002.
039900     05 FILLER               PIC X(22) VALUE
040000        'PROGRAMA = PU8EXE20'.
040100     05 FILLER               PIC X(48) VALUE
040200        'RELATORIO DE ALOCACAO OTIMIZADA DE PROF/ALUNOS'.
040300*
040400 01  CAB003.
040500     05 FILLER               PIC X(20) VALUE 'INSTITUICAO : '.
040600     05 CAB003-NOME          PIC X(30).
040700*
040800 01  CAB004.
040900     05 FILLER               PIC X(14) VALUE 'ALUNOS : '.
041000     05 CAB004-ALU           PIC ZZ.ZZ9.
041100     05 FILLER               PIC X(14) VALUE 'PROFESSORES : '.
041200     05 CAB004-PROF          PIC Z.ZZ9.
041300     05 FILLER               PIC X(14) VALUE 'SALAS : '.
041400     05 CAB004-SALAS         PIC ZZ9.
041500*
041600 01  CAB005.
041700     05 FILLER               PIC X(20) VALUE
041800        'RAZAO ATUAL ....... '.
041900     05 CAB005-ATUAL         PIC ZZ9.99.
042000     05 FILLER               PIC X(20) VALUE
042100        '   RAZAO OTIMIZADA : '.
042200     05 CAB005-OTIMA         PIC ZZ9.99.
042300     05 FILLER               PIC X(12) VALUE
042400        '   VARIACAO : '.
042500     05 CAB005-VAR-SINAL     PIC X(01).
042600     05 CAB005-VAR           PIC ZZZ9.99.
042700     05 FILLER               PIC X(01) VALUE '%'.
042800*
042900 01  CAB006.
043000     05 FILLER               PIC X(132) VALUE ALL '='.
043100*
043200 01  TIT-DISC.
043300     05 FILLER               PIC X(40) VALUE
043400        'S E C A O   D E   D I S C I P L I N A S'.
043500*
043600 01  CAB-DISC.
043700     05 FILLER               PIC X(22) VALUE 'DISCIPLINA'.
043800     05 FILLER               PIC X(06) VALUE 'DIFIC'.
043900     05 FILLER               PIC X(10) VALUE 'PROF.'.
044000     05 FILLER               PIC X(10) VALUE 'ALUNOS'.
044100     05 FILLER               PIC X(08) VALUE 'RAZAO'.
044200*
044300 01  DET-DISC.
044400     05 DET-DISC-NOME        PIC X(20).
044500     05 FILLER               PIC X(02) VALUE SPACES.
044600     05 DET-DISC-DIFIC       PIC ZZ9.
044700     05 FILLER               PIC X(03) VALUE SPACES.
044800     05 DET-DISC-PROF        PIC ZZZ9.
044900     05 FILLER               PIC X(06) VALUE SPACES.
045000     05 DET-DISC-ALU         PIC ZZZZ9.
045100     05 FILLER               PIC X(03) VALUE SPACES.
045200     05 DET-DISC-RAZAO       PIC ZZ9.99.
045300*
045400 01  TOT-DISC.
045500     05 FILLER               PIC X(20) VALUE 'TOTAL DISCIPLINAS'.
045600     05 FILLER               PIC X(02) VALUE SPACES.
045700     05 TOT-DISC-PROF        PIC ZZZ9.
045800     05 FILLER               PIC X(06) VALUE SPACES.
045900     05 TOT-DISC-ALU         PIC ZZZZ9.
046000*
046100 01  TIT-SALA.
046200     05 FILLER               PIC X(40) VALUE
046300        'S E C A O   D E   S A L A S   D E  AULA'.
046400*
046500 01  CAB-SALA.
046600     05 FILLER               PIC X(10) VALUE 'SALA'.
046700     05 FILLER               PIC X(10) VALUE 'PROF.'.
046800     05 FILLER               PIC X(10) VALUE 'ALUNOS'.
046900     05 FILLER               PIC X(08) VALUE 'RAZAO'.
047000*
047100 01  DET-SALA.
047200     05 DET-SALA-NUM         PIC ZZ9.
047300     05 FILLER               PIC X(07) VALUE SPACES.
047400     05 DET-SALA-PROF        PIC ZZZ9.
047500     05 FILLER               PIC X(06) VALUE SPACES.
047600     05 DET-SALA-ALU         PIC ZZZZ9.
047700     05 FILLER               PIC X(03) VALUE SPACES.
047800     05 DET-SALA-RAZAO       PIC ZZ9.99.
047900*
048000 01  TOT-SALA.
048100     05 FILLER               PIC X(17) VALUE 'TOTAL SALAS'.
048200     05 FILLER               PIC X(03) VALUE SPACES.
048300     05 TOT-SALA-PROF        PIC ZZZ9.
048400     05 FILLER               PIC X(06) VALUE SPACES.
048500     05 TOT-SALA-ALU         PIC ZZZZ9.
048600*
048700 01  TIT-PROF.
048800     05 FILLER               PIC X(40) VALUE
048900        'S E C A O   D E   P R O F E S S O R E S'.
049000*
049100 01  SUB-SALA.
049200     05 FILLER               PIC X(20) VALUE 'SALA NUMERO : '.
049300     05 SUB-SALA-NUM         PIC ZZ9.
049400*
049500 01  CAB-PROF.
049600     05 FILLER               PIC X(08) VALUE 'SEQ'.
049700     05 FILLER               PIC X(24) VALUE 'DISCIPLINA'.
049800     05 FILLER               PIC X(10) VALUE 'ALUNOS'.
049900     05 FILLER               PIC X(10) VALUE 'UTILIZ. %'.
050000*
050100 01  DET-PROF.
050200     05 DET-PROF-SEQ         PIC ZZZ9.
050300     05 FILLER               PIC X(04) VALUE SPACES.
050400     05 DET-PROF-NOME        PIC X(20).
050500     05 FILLER               PIC X(04) VALUE SPACES.
050600     05 DET-PROF-ALU         PIC ZZ9.
050700     05 FILLER               PIC X(05) VALUE SPACES.
050800     05 DET-PROF-UTIL        PIC ZZ9.99.
050900*
051000 01  SUBT-PROF.
051100     05 FILLER               PIC X(24) VALUE
051200        '   SUBTOTAL DA SALA : '.
051300     05 SUBT-PROF-QTD        PIC ZZ9.
051400     05 FILLER               PIC X(16) VALUE ' PROFESSORES'.
051500*
051600 01  TOT-PROF.
051700     05 FILLER               PIC X(25) VALUE
051800        'TOTAL GERAL DE PROFESSORES : '.
051900     05 TOT-PROF-QTD         PIC ZZZ9.
052000     05 FILLER               PIC X(22) VALUE
052100        '   UTILIZACAO MEDIA : '.
052200     05 TOT-PROF-UTIL        PIC ZZ9.99.
052300     05 FILLER               PIC X(01) VALUE '%'.
052400*
052500 01  TIT-GAP.
052600     05 FILLER               PIC X(40) VALUE
052700        'A N A L I S E   D E   G A P'.
052800*
052900 01  DET-GAP.
053000     05 DET-GAP-DISC         PIC X(20).
053100     05 FILLER               PIC X(02) VALUE ': '.
053200     05 DET-GAP-ATUAL        PIC ZZ9.99.
053300     05 FILLER               PIC X(04) VALUE ' -> '.
053400     05 DET-GAP-IDEAL        PIC ZZ9.99.
053500     05 FILLER               PIC X(08) VALUE '  GAP : '.
053600     05 DET-GAP-SINAL        PIC X(01).
053700     05 DET-GAP-VALOR        PIC ZZ9.99.
053800*
053900 01  MSG-SEM-GAP.
054000     05 FILLER               PIC X(44) VALUE
054100        'NENHUM GAP SIGNIFICATIVO ENTRE DISCIPLINAS.'.
054200*
054300 01  TIT-RECOM.
054400     05 FILLER               PIC X(40) VALUE
054500        'R E C O M E N D A C O E S'.
054600*
054700 01  CAB-RECOM.
054800     05 FILLER               PIC X(42) VALUE 'TITULO'.
054900     05 FILLER               PIC X(08) VALUE 'IMPAC'.
055000     05 FILLER               PIC X(08) VALUE 'FACIL'.
055100     05 FILLER               PIC X(18) VALUE 'CATEGORIA'.
055200     05 FILLER               PIC X(08) VALUE 'INICIO'.
055300     05 FILLER               PIC X(06) VALUE 'DURAC'.
055400*
055500 01  DET-RECOM.
055600     05 DET-RECOM-TITULO     PIC X(40).
055700     05 FILLER               PIC X(02) VALUE SPACES.
055800     05 DET-RECOM-IMPAC      PIC Z9.
055900     05 FILLER               PIC X(06) VALUE SPACES.
056000     05 DET-RECOM-FACIL      PIC Z9.
056100     05 FILLER               PIC X(06) VALUE SPACES.
056200     05 DET-RECOM-CATEG      PIC X(15).
056300     05 FILLER               PIC X(03) VALUE SPACES.
056400     05 DET-RECOM-INIC       PIC Z9.
056500     05 FILLER               PIC X(07) VALUE 'SEM.'.
056600     05 DET-RECOM-DURAC      PIC Z9.
056700     05 FILLER               PIC X(07) VALUE 'SEM.'.
056800*
056900 01  LINHA-BRANCO.
057000     05 FILLER               PIC X(132) VALUE SPACES.
057100*
057200*
057300 PROCEDURE DIVISION.
057400*
057500 000-00-INICIO SECTION.
057600 000-00-INICIO-P.
057700     PERFORM 001-00-ABRIR-ARQUIVOS THRU 001-00-FIM.
057800     PERFORM 002-00-OBTER-DATA-HORA THRU 002-00-FIM.
057900     PERFORM 003-00-LER-PARAMETROS THRU 003-00-FIM.
058000     PERFORM 100-00-CALC-RAZOES-ATUAIS THRU 100-00-FIM.
058100     PERFORM 200-00-ALOCAR-PROFESSORES THRU 200-00-FIM.
058200     PERFORM 210-00-CALC-RAZAO-IDEAL-DISC THRU 210-00-FIM.
058300     PERFORM 220-00-ALOCAR-ALUNOS-DISC THRU 220-00-FIM.
058400     PERFORM 230-00-RECONCILIAR-ALUNOS-1 THRU 230-00-FIM.
058500     PERFORM 240-00-RECONCILIAR-ALUNOS-2 THRU 240-00-FIM.
058600     PERFORM 250-00-ALOCAR-PROF-SALA THRU 250-00-FIM.
058700     PERFORM 260-00-CALC-CAPACIDADE-SALA THRU 260-00-FIM.
058800     PERFORM 270-00-ALOCAR-ALU-SALA THRU 270-00-FIM.
058900     PERFORM 280-00-ALOCAR-ALU-PROF THRU 280-00-FIM.
059000     PERFORM 290-00-CALC-RAZAO-OTIMIZADA THRU 290-00-FIM.
059100     PERFORM 295-00-CALC-RAZAO-REAL-DISC THRU 295-00-FIM.
059200     PERFORM 296-00-CALC-GAP-DISC THRU 296-00-FIM.
059300     PERFORM 300-00-GERAR-RECOMENDACOES THRU 300-00-FIM.
059400     PERFORM 320-00-CATEGORIZAR-RECOM THRU 320-00-FIM.
059500     PERFORM 400-00-IMPRIMIR-RELATORIO THRU 400-00-FIM.
059600     PERFORM 500-00-GRAVAR-SAIDAS THRU 500-00-FIM.
059700     PERFORM 600-00-FECHAR-ARQUIVOS THRU 600-00-FIM.
059800     STOP RUN.
059900 000-00-FIM. EXIT.
060000*
060100*  ABERTURA DOS ARQUIVOS DE ENTRADA E SAIDA COM CHECAGEM DE
060200*  FILE STATUS (PADRAO DA CASA - VER PU8EXE05/PU8EXE11)
060300*
060400 001-00-ABRIR-ARQUIVOS SECTION.
060500 001-00-ABRIR-P.
060600     OPEN INPUT  PARAMS
060700          OUTPUT SUBALOC PROFALOC SALALOC RELATO.
060800     PERFORM 001-01-FS-PARAMS THRU 001-01-FIM.
060900     PERFORM 001-02-FS-SUBALOC THRU 001-02-FIM.
061000     PERFORM 001-03-FS-PROFALOC THRU 001-03-FIM.
061100     PERFORM 001-04-FS-SALALOC THRU 001-04-FIM.
061200     PERFORM 001-05-FS-RELATO THRU 001-05-FIM.
061300 001-00-FIM. EXIT.
061400*
061500 001-01-FS-PARAMS SECTION.
061600 001-01-FS-PARAMS-P.
061700     MOVE FS-ABERTURA TO FS-OPERACAO.
061800     MOVE 'PARAMS  ' TO FS-ARQUIVO.
061900     MOVE FS-PARAMS  TO FS-COD-STATUS.
062000     IF FS-PARAMS NOT EQUAL '00'
062100         PERFORM 900-00-ERRO THRU 900-00-FIM.
062200 001-01-FIM. EXIT.
062300*
062400 001-02-FS-SUBALOC SECTION.
062500 001-02-FS-SUBALOC-P.
062600     MOVE FS-ABERTURA TO FS-OPERACAO.
062700     MOVE 'SUBALOC ' TO FS-ARQUIVO.
062800     MOVE FS-SUBALOC TO FS-COD-STATUS.
062900     IF FS-SUBALOC NOT EQUAL '00'
063000         PERFORM 900-00-ERRO THRU 900-00-FIM.
063100 001-02-FIM. EXIT.
063200*
063300 001-03-FS-PROFALOC SECTION.
063400 001-03-FS-PROFALOC-P.
063500     MOVE FS-ABERTURA  TO FS-OPERACAO.
063600     MOVE 'PROFALOC' TO FS-ARQUIVO.
063700     MOVE FS-PROFALOC TO FS-COD-STATUS.
063800     IF FS-PROFALOC NOT EQUAL '00'
063900         PERFORM 900-00-ERRO THRU 900-00-FIM.
064000 001-03-FIM. EXIT.
064100*
064200 001-04-FS-SALALOC SECTION.
064300 001-04-FS-SALALOC-P.
064400     MOVE FS-ABERTURA TO FS-OPERACAO.
064500     MOVE 'SALALOC ' TO FS-ARQUIVO.
064600     MOVE FS-SALALOC TO FS-COD-STATUS.
064700     IF FS-SALALOC NOT EQUAL '00'
064800         PERFORM 900-00-ERRO THRU 900-00-FIM.
064900 001-04-FIM. EXIT.
065000*
065100 001-05-FS-RELATO SECTION.
065200 001-05-FS-RELATO-P.
065300     MOVE FS-ABERTURA TO FS-OPERACAO.
065400     MOVE 'RELATO  ' TO FS-ARQUIVO.
065500     MOVE FS-RELATO  TO FS-COD-STATUS.
065600     IF FS-RELATO NOT EQUAL '00'
065700         PERFORM 900-00-ERRO THRU 900-00-FIM.
065800 001-05-FIM. EXIT.
065900*
066000*  DATA E HORA DO SISTEMA - JANELA DE SECULO (AJUSTE Y2K)
066100*
066200 002-00-OBTER-DATA-HORA SECTION.
066300 002-00-OBTER-P.
066400     ACCEPT WS-DATA-SYS-AAMMDD FROM DATE.
066500     ACCEPT WS-HORARIO-SYS-6 FROM TIME.
066600     IF WS-ANO-SYS-AA < 50
066700         COMPUTE WS-ANO-SYS = 2000 + WS-ANO-SYS-AA
066800     ELSE
066900         COMPUTE WS-ANO-SYS = 1900 + WS-ANO-SYS-AA.
067000 002-00-FIM. EXIT.
067100*
067200*  LEITURA DOS PARAMETROS: 1A LEITURA = INSTITUICAO, AS
067300*  LEITURAS SEGUINTES (UMA POR DISCIPLINA) = DISCIPLINAS
067400*
067500 003-00-LER-PARAMETROS SECTION.
067600 003-00-LER-P.
067700     PERFORM 003-01-LER-REG-PARAMS THRU 003-01-FIM.
067800     MOVE INST-NOME         TO WS-NOME-INST.
067900     MOVE INST-QTD-ALUNOS   TO WS-TOTAL-ALUNOS.
068000     MOVE INST-QTD-PROF     TO WS-TOTAL-PROF.
068100     MOVE INST-QTD-SALAS    TO WS-TOTAL-SALAS.
068200     MOVE INST-MIN-ALU-PROF TO WS-MIN-ALU-PROF.
068300     MOVE INST-MAX-ALU-PROF TO WS-MAX-ALU-PROF.
068400     MOVE INST-RAZAO-IDEAL  TO WS-RAZAO-IDEAL-PARM.
068500     MOVE INST-MAX-ALU-SALA TO WS-MAX-ALU-SALA.
068600     MOVE INST-PRIOR-EXP    TO WS-PRIOR-EXP.
068700     MOVE INST-QTD-DISC     TO WS-QTD-DISC.
068800     PERFORM 003-02-LER-DISCIPLINAS THRU 003-02-FIM
068900         VARYING WS-IX-DISC FROM 1 BY 1
069000         UNTIL WS-IX-DISC > WS-QTD-DISC.
069100     PERFORM 003-03-NORMALIZAR-PCT THRU 003-03-FIM.
069200 003-00-FIM. EXIT.
069300*
069400 003-01-LER-REG-PARAMS SECTION.
069500 003-01-LER-P.
069600     READ PARAMS INTO WS-AREA-PARAMS
069700         AT END PERFORM 900-00-ERRO THRU 900-00-FIM.
069800     MOVE FS-LEITURA TO FS-OPERACAO.
069900     MOVE 'PARAMS  ' TO FS-ARQUIVO.
070000     MOVE FS-PARAMS  TO FS-COD-STATUS.
070100     IF FS-PARAMS NOT EQUAL '00'
070200         PERFORM 900-00-ERRO THRU 900-00-FIM.
070300 003-01-FIM. EXIT.
070400*
070500*  CADA DISCIPLINA VEM NUMA NOVA LEITURA DO ARQUIVO PARAMS
070600*  (REDEFINICAO DISC-P-... NA MESMA AREA DE 80 POSICOES)
070700*
070800 003-02-LER-DISCIPLINAS SECTION.
070900 003-02-LER-P.
071000     PERFORM 003-01-LER-REG-PARAMS THRU 003-01-FIM.
071100     MOVE DISC-P-NOME        TO WS-DISC-NOME(WS-IX-DISC).
071200     MOVE DISC-P-DIFICULDADE TO WS-DISC-DIFIC(WS-IX-DISC).
071300     MOVE DISC-P-PCT-PROF    TO WS-DISC-PCT(WS-IX-DISC).
071400 003-02-FIM. EXIT.
071500*
071600*  NORMALIZACAO DOS PERCENTUAIS DE PROFESSOR POR DISCIPLINA
071700*  PARA QUE A SOMA DOS PERCENTUAIS SEJA EXATAMENTE 100
071800*
071900 003-03-NORMALIZAR-PCT SECTION.
072000 003-03-NORM-P.
072100     MOVE ZERO TO WS-SOMA-PCT.
072200     PERFORM 003-04-SOMAR-PCT THRU 003-04-FIM
072300         VARYING WS-IX-DISC FROM 1 BY 1
072400         UNTIL WS-IX-DISC > WS-QTD-DISC.
072500     PERFORM 003-05-RATEAR-PCT THRU 003-05-FIM
072600         VARYING WS-IX-DISC FROM 1 BY 1
072700         UNTIL WS-IX-DISC > WS-QTD-DISC.
072800 003-03-FIM. EXIT.
072900*
073000 003-04-SOMAR-PCT SECTION.
073100 003-04-SOMAR-P.
073200     ADD WS-DISC-PCT(WS-IX-DISC) TO WS-SOMA-PCT.
073300 003-04-FIM. EXIT.
073400*
073500 003-05-RATEAR-PCT SECTION.
073600 003-05-RATEAR-P.
073700     IF WS-SOMA-PCT > ZERO
073800         COMPUTE WS-DISC-PCT-NORM(WS-IX-DISC) =
073900             WS-DISC-PCT(WS-IX-DISC) * 100 / WS-SOMA-PCT
074000     ELSE
074100         MOVE ZERO TO WS-DISC-PCT-NORM(WS-IX-DISC).
074200 003-05-FIM. EXIT.
074300*
074400*  RAZAO ATUAL (UNIFORME) - ALUNOS / PROFESSORES DA
074500*  INSTITUICAO, REPETIDA EM CADA DISCIPLINA PARA O GAP
074600*
074700 100-00-CALC-RAZOES-ATUAIS SECTION.
074800 100-00-CALC-P.
074900     IF WS-TOTAL-PROF = ZERO
075000         MOVE ZERO TO WS-RAZAO-ATUAL-GERAL
075100     ELSE
075200         COMPUTE WS-RAZAO-ATUAL-GERAL ROUNDED =
075300             WS-TOTAL-ALUNOS / WS-TOTAL-PROF.
075400     PERFORM 100-01-COPIAR-RAZAO-ATUAL THRU 100-01-FIM
075500         VARYING WS-IX-DISC FROM 1 BY 1
075600         UNTIL WS-IX-DISC > WS-QTD-DISC.
075700 100-00-FIM. EXIT.
075800*
075900 100-01-COPIAR-RAZAO-ATUAL SECTION.
076000 100-01-COPIAR-P.
076100     MOVE WS-RAZAO-ATUAL-GERAL
076200         TO WS-DISC-RAZ-ATUAL(WS-IX-DISC).
076300 100-01-FIM. EXIT.
076400*
076500*  REGRA U2.1 - PROFESSORES POR DISCIPLINA (RATEIO PELO
076600*  PERCENTUAL NORMALIZADO, COM RECONCILIACAO CICLICA)
076700*
076800 200-00-ALOCAR-PROFESSORES SECTION.
076900 200-00-ALOCAR-P.
077000     PERFORM 201-00-RATEAR-PROF-DISC THRU 201-00-FIM
077100         VARYING WS-IX-DISC FROM 1 BY 1
077200         UNTIL WS-IX-DISC > WS-QTD-DISC.
077300     PERFORM 202-00-SOMAR-PROF-ALOCADOS THRU 202-00-FIM.
077400     COMPUTE WS-PROF-DIFERENCA =
077500         WS-TOTAL-PROF - WS-PROF-ALVO.
077600     PERFORM 203-00-MONTAR-ORDEM-DISC THRU 203-00-FIM.
077700     IF WS-PROF-DIFERENCA > ZERO
077800         MOVE 'D' TO WS-SORT-DIR
077900         PERFORM 204-00-ORDENAR-DISC THRU 204-00-FIM
078000         PERFORM 205-00-AJUSTAR-PROF-FALTA THRU 205-00-FIM
078100     ELSE
078200         IF WS-PROF-DIFERENCA < ZERO
078300             MOVE 'A' TO WS-SORT-DIR
078400             PERFORM 204-00-ORDENAR-DISC THRU 204-00-FIM
078500             PERFORM 206-00-AJUSTAR-PROF-EXCESSO
078600                 THRU 206-00-FIM.
078700 200-00-FIM. EXIT.
078800*
078900 201-00-RATEAR-PROF-DISC SECTION.
079000 201-00-RATEAR-P.
079100     COMPUTE WS-DISC-QTD-PROF(WS-IX-DISC) ROUNDED =
079200         WS-TOTAL-PROF * WS-DISC-PCT-NORM(WS-IX-DISC) / 100.
079300     IF WS-DISC-QTD-PROF(WS-IX-DISC) = ZERO
079400         MOVE 1 TO WS-DISC-QTD-PROF(WS-IX-DISC).
079500 201-00-FIM. EXIT.
079600*
079700 202-00-SOMAR-PROF-ALOCADOS SECTION.
079800 202-00-SOMAR-P.
079900     MOVE ZERO TO WS-PROF-ALVO.
080000     PERFORM 202-01-ACUMULAR-PROF THRU 202-01-FIM
080100         VARYING WS-IX-DISC FROM 1 BY 1
080200         UNTIL WS-IX-DISC > WS-QTD-DISC.
080300 202-00-FIM. EXIT.
080400*
080500 202-01-ACUMULAR-PROF SECTION.
080600 202-01-ACUMULAR-P.
080700     ADD WS-DISC-QTD-PROF(WS-IX-DISC) TO WS-PROF-ALVO.
080800 202-01-FIM. EXIT.
080900*
081000 203-00-MONTAR-ORDEM-DISC SECTION.
081100 203-00-MONTAR-P.
081200     PERFORM 203-01-ATRIBUIR-ORDEM THRU 203-01-FIM
081300         VARYING WS-IX-DISC FROM 1 BY 1
081400         UNTIL WS-IX-DISC > WS-QTD-DISC.
081500 203-00-FIM. EXIT.
081600*
081700 203-01-ATRIBUIR-ORDEM SECTION.
081800 203-01-ATRIBUIR-P.
081900     MOVE WS-IX-DISC TO WS-ORD-DISC(WS-IX-DISC).
082000 203-01-FIM. EXIT.
082100*
082200*  ROTINA GENERICA (REUTILIZADA PELAS REGRAS U2.1, U2.4, U2.5)
082300*  DE ORDENACAO POR TROCA DOS INDICES DE DISCIPLINA, PELA
082400*  DIFICULDADE, ASCENDENTE (WS-SORT-DIR = 'A') OU
082500*  DESCENDENTE (WS-SORT-DIR = 'D')
082600*
082700 204-00-ORDENAR-DISC SECTION.
082800 204-00-ORDENAR-P.
082900     MOVE 'S' TO WS-SORT-TROCOU.
083000     PERFORM 204-01-PASSADA-ORDEM THRU 204-01-FIM
083100         UNTIL WS-SORT-TROCOU = 'N'.
083200 204-00-FIM. EXIT.
083300*
083400 204-01-PASSADA-ORDEM SECTION.
083500 204-01-PASSADA-P.
083600     MOVE 'N' TO WS-SORT-TROCOU.
083700     PERFORM 204-02-COMPARAR-TROCAR THRU 204-02-FIM
083800         VARYING WS-SORT-POS FROM 1 BY 1
083900         UNTIL WS-SORT-POS >= WS-QTD-DISC.
084000 204-01-FIM. EXIT.
084100*
084200 204-02-COMPARAR-TROCAR SECTION.
084300 204-02-COMPARAR-P.
084400     IF WS-SORT-DIR = 'A'
084500         IF WS-DISC-DIFIC(WS-ORD-DISC(WS-SORT-POS)) >
084600            WS-DISC-DIFIC(WS-ORD-DISC(WS-SORT-POS + 1))
084700             PERFORM 204-03-TROCAR-POSICOES THRU 204-03-FIM
084800     ELSE
084900         IF WS-DISC-DIFIC(WS-ORD-DISC(WS-SORT-POS)) <
085000            WS-DISC-DIFIC(WS-ORD-DISC(WS-SORT-POS + 1))
085100             PERFORM 204-03-TROCAR-POSICOES THRU 204-03-FIM.
085200 204-02-FIM. EXIT.
085300*
085400 204-03-TROCAR-POSICOES SECTION.
085500 204-03-TROCAR-P.
085600     MOVE WS-ORD-DISC(WS-SORT-POS)     TO WS-SORT-TEMP.
085700     MOVE WS-ORD-DISC(WS-SORT-POS + 1)
085800         TO WS-ORD-DISC(WS-SORT-POS).
085900     MOVE WS-SORT-TEMP TO WS-ORD-DISC(WS-SORT-POS + 1).
086000     MOVE 'S' TO WS-SORT-TROCOU.
086100 204-03-FIM. EXIT.
086200*
086300*  FALTAM PROFESSORES - DISTRIBUI 1 A 1, CICLANDO PELAS
086400*  DISCIPLINAS MAIS DIFICEIS PRIMEIRO (ORDEM DESCENDENTE)
086500*
086600 205-00-AJUSTAR-PROF-FALTA SECTION.
086700 205-00-AJUSTAR-P.
086800     MOVE 1 TO WS-POS-CICLO.
086900     PERFORM 205-01-ADICIONAR-PROF THRU 205-01-FIM
087000         WS-PROF-DIFERENCA TIMES.
087100 205-00-FIM. EXIT.
087200*
087300 205-01-ADICIONAR-PROF SECTION.
087400 205-01-ADICIONAR-P.
087500     ADD 1 TO WS-DISC-QTD-PROF(WS-ORD-DISC(WS-POS-CICLO)).
087600     ADD 1 TO WS-POS-CICLO.
087700     IF WS-POS-CICLO > WS-QTD-DISC
087800         MOVE 1 TO WS-POS-CICLO.
087900 205-01-FIM. EXIT.
088000*
088100*  SOBRAM PROFESSORES - RETIRA 1 A 1, CICLANDO PELAS
088200*  DISCIPLINAS MAIS FACEIS PRIMEIRO (ORDEM ASCENDENTE),
088300*  NUNCA DEIXANDO A DISCIPLINA SEM NENHUM PROFESSOR
088400*
088500 206-00-AJUSTAR-PROF-EXCESSO SECTION.
088600 206-00-AJUSTAR-P.
088700     MOVE 1 TO WS-POS-CICLO.
088800     COMPUTE WS-PROF-DIFERENCA = WS-PROF-DIFERENCA * -1.
088900     PERFORM 206-01-REMOVER-PROF THRU 206-01-FIM
089000         WS-PROF-DIFERENCA TIMES.
089100 206-00-FIM. EXIT.
089200*
089300 206-01-REMOVER-PROF SECTION.
089400 206-01-REMOVER-P.
089500     IF WS-DISC-QTD-PROF(WS-ORD-DISC(WS-POS-CICLO)) > 1
089600         SUBTRACT 1 FROM
089700             WS-DISC-QTD-PROF(WS-ORD-DISC(WS-POS-CICLO)).
089800     ADD 1 TO WS-POS-CICLO.
089900     IF WS-POS-CICLO > WS-QTD-DISC
090000         MOVE 1 TO WS-POS-CICLO.
090100 206-01-FIM. EXIT.
090200*
090300*  REGRA U2.2 - RAZAO IDEAL POR DISCIPLINA, PELO FATOR DE
090400*  DIFICULDADE FD(S) LIMITADO ENTRE 0,60 E 1,40
090500*
090600 210-00-CALC-RAZAO-IDEAL-DISC SECTION.
090700 210-00-CALC-P.
090800     PERFORM 210-01-PREVER-RAZAO-IDEAL THRU 210-01-FIM
090900         VARYING WS-IX-DISC FROM 1 BY 1
091000         UNTIL WS-IX-DISC > WS-QTD-DISC.
091100 210-00-FIM. EXIT.
091200*
091300 210-01-PREVER-RAZAO-IDEAL SECTION.
091400 210-01-PREVER-P.
091500     COMPUTE WS-DF-DISC =
091600         (10 - WS-DISC-DIFIC(WS-IX-DISC)) / 5.
091700     IF WS-DF-DISC < 0.60
091800         MOVE 0.60 TO WS-DF-DISC.
091900     IF WS-DF-DISC > 1.40
092000         MOVE 1.40 TO WS-DF-DISC.
092100     COMPUTE WS-DISC-RAZ-IDEAL(WS-IX-DISC) ROUNDED =
092200         WS-RAZAO-ATUAL-GERAL * WS-DF-DISC.
092300     PERFORM 211-00-CALC-U1-PREDITOR THRU 211-00-FIM.
092400 210-01-FIM. EXIT.
092500*
092600*  REGRA U1 - FORMULA PREDITORA DE RAZAO, USADA QUANDO A
092700*  INSTITUICAO NAO INFORMOU RAZAO IDEAL NO PARAMS (ZERO)
092800*
092900 211-00-CALC-U1-PREDITOR SECTION.
093000 211-00-CALC-P.
093100     IF WS-RAZAO-IDEAL-PARM NOT EQUAL ZERO
093200         GO TO 211-00-FIM.
093300     MOVE WS-DISC-DIFIC(WS-IX-DISC) TO WS-U1-DIFIC.
093400     IF WS-PRIOR-EXP = 'Y'
093500         MOVE 10 TO WS-U1-EXPERIENCIA
093600     ELSE
093700         MOVE ZERO TO WS-U1-EXPERIENCIA.
093800     MOVE 5 TO WS-U1-INFRA.
093900     MOVE 5 TO WS-U1-DESEMPENHO.
094000     MOVE 5 TO WS-U1-RECURSOS.
094100     COMPUTE WS-U1-RAZAO-S =
094200         15 - (0.7 * WS-U1-DIFIC)
094300         + (0.2 * WS-U1-EXPERIENCIA)
094400         - (0.3 * WS-U1-INFRA)
094500         + (0.4 * WS-U1-DESEMPENHO)
094600         + (0.3 * WS-U1-RECURSOS).
094700     IF WS-U1-RAZAO-S < 5
094800         MOVE 5 TO WS-U1-RAZAO-S.
094900     IF WS-U1-RAZAO-S > 25
095000         MOVE 25 TO WS-U1-RAZAO-S.
095100     MOVE WS-U1-RAZAO-S TO WS-U1-RAZAO.
095200     MOVE WS-U1-RAZAO TO WS-DISC-RAZ-IDEAL(WS-IX-DISC).
095300 211-00-FIM. EXIT.
095400*
095500*  REGRA U2.3 - ALUNOS POR DISCIPLINA, RATEIO PELO PERCENTUAL
095600*  NORMALIZADO, LIMITADO A 40% DO TOTAL DE ALUNOS
095700*
095800 220-00-ALOCAR-ALUNOS-DISC SECTION.
095900 220-00-ALOCAR-P.
096000     PERFORM 220-01-CALC-ALU-DISC THRU 220-01-FIM
096100         VARYING WS-IX-DISC FROM 1 BY 1
096200         UNTIL WS-IX-DISC > WS-QTD-DISC.
096300 220-00-FIM. EXIT.
096400*
096500 220-01-CALC-ALU-DISC SECTION.
096600 220-01-CALC-P.
096700     COMPUTE WS-ALU-RESTANTE ROUNDED =
096800         WS-TOTAL-ALUNOS * WS-DISC-PCT-NORM(WS-IX-DISC) / 100.
096900     COMPUTE WS-DISC-T = WS-TOTAL-ALUNOS * 0.4.
097000     IF WS-ALU-RESTANTE > WS-DISC-T
097100         MOVE WS-DISC-T TO WS-ALU-RESTANTE.
097200     MOVE WS-ALU-RESTANTE TO WS-DISC-QTD-ALU(WS-IX-DISC).
097300 220-01-FIM. EXIT.
097400*
097500 221-00-SOMAR-ALU-ALOCADOS SECTION.
097600 221-00-SOMAR-P.
097700     MOVE ZERO TO WS-ALU-SOMADOS.
097800     PERFORM 221-01-ACUMULAR-ALU THRU 221-01-FIM
097900         VARYING WS-IX-DISC FROM 1 BY 1
098000         UNTIL WS-IX-DISC > WS-QTD-DISC.
098100 221-00-FIM. EXIT.
098200*
098300 221-01-ACUMULAR-ALU SECTION.
098400 221-01-ACUMULAR-P.
098500     ADD WS-DISC-QTD-ALU(WS-IX-DISC) TO WS-ALU-SOMADOS.
098600 221-01-FIM. EXIT.
098700*
098800*  REGRA U2.4 - 1A PASSAGEM DE RECONCILIACAO: AJUSTA ALUNOS
098900*  CICLANDO PELAS DISCIPLINAS EM ORDEM ASCENDENTE DE
099000*  DIFICULDADE (FACEIS RECEBEM/PERDEM PRIMEIRO)
099100*
099200 230-00-RECONCILIAR-ALUNOS-1 SECTION.
099300 230-00-RECONCILIAR-P.
099400     PERFORM 221-00-SOMAR-ALU-ALOCADOS THRU 221-00-FIM.
099500     COMPUTE WS-ALU-RESTANTE =
099600         WS-TOTAL-ALUNOS - WS-ALU-SOMADOS.
099700     IF WS-ALU-RESTANTE = ZERO
099800         GO TO 230-00-FIM.
099900     MOVE 'A' TO WS-SORT-DIR.
100000     PERFORM 203-00-MONTAR-ORDEM-DISC THRU 203-00-FIM.
100100     PERFORM 204-00-ORDENAR-DISC THRU 204-00-FIM.
100200     MOVE 1 TO WS-POS-CICLO.
100300     IF WS-ALU-RESTANTE > ZERO
100400         PERFORM 230-01-ADICIONAR-ALUNO THRU 230-01-FIM
100500             WS-ALU-RESTANTE TIMES
100600     ELSE
100700         COMPUTE WS-ALU-RESTANTE = WS-ALU-RESTANTE * -1
100800         PERFORM 230-02-REMOVER-ALUNO THRU 230-02-FIM
100900             WS-ALU-RESTANTE TIMES.
101000 230-00-FIM. EXIT.
101100*
101200 230-01-ADICIONAR-ALUNO SECTION.
101300 230-01-ADICIONAR-P.
101400     ADD 1 TO WS-DISC-QTD-ALU(WS-ORD-DISC(WS-POS-CICLO)).
101500     ADD 1 TO WS-POS-CICLO.
101600     IF WS-POS-CICLO > WS-QTD-DISC
101700         MOVE 1 TO WS-POS-CICLO.
101800 230-01-FIM. EXIT.
101900*
102000 230-02-REMOVER-ALUNO SECTION.
102100 230-02-REMOVER-P.
102200     IF WS-DISC-QTD-ALU(WS-ORD-DISC(WS-POS-CICLO)) > 1
102300         SUBTRACT 1 FROM
102400             WS-DISC-QTD-ALU(WS-ORD-DISC(WS-POS-CICLO)).
102500     ADD 1 TO WS-POS-CICLO.
102600     IF WS-POS-CICLO > WS-QTD-DISC
102700         MOVE 1 TO WS-POS-CICLO.
102800 230-02-FIM. EXIT.
102900*
103000*  REGRA U2.5 - 2A PASSAGEM DE RECONCILIACAO: FECHA QUALQUER
103100*  DIFERENCA RESIDUAL DEIXADA PELA 1A PASSAGEM
103200*
103300 240-00-RECONCILIAR-ALUNOS-2 SECTION.
103400 240-00-RECONCILIAR-P.
103500     PERFORM 221-00-SOMAR-ALU-ALOCADOS THRU 221-00-FIM.
103600     COMPUTE WS-ALU-RESTANTE =
103700         WS-TOTAL-ALUNOS - WS-ALU-SOMADOS.
103800     IF WS-ALU-RESTANTE = ZERO
103900         GO TO 240-00-FIM.
104000     MOVE 1 TO WS-POS-CICLO.
104100     IF WS-ALU-RESTANTE > ZERO
104200         PERFORM 230-01-ADICIONAR-ALUNO THRU 230-01-FIM
104300             WS-ALU-RESTANTE TIMES
104400     ELSE
104500         COMPUTE WS-ALU-RESTANTE = WS-ALU-RESTANTE * -1
104600         PERFORM 230-02-REMOVER-ALUNO THRU 230-02-FIM
104700             WS-ALU-RESTANTE TIMES.
104800 240-00-FIM. EXIT.
104900*
105000*  REGRA U2.6 - PROFESSORES POR SALA DENTRO DE CADA
105100*  DISCIPLINA; O RESTO DA DIVISAO E DADO AS SALAS A PARTIR
105200*  DA SALA DO MEIO, CICLANDO PARA AS DEMAIS
105300*
105400 250-00-ALOCAR-PROF-SALA SECTION.
105500 250-00-ALOCAR-P.
105600     PERFORM 250-01-DISTRIBUIR-PROF-DISC THRU 250-01-FIM
105700         VARYING WS-IX-DISC FROM 1 BY 1
105800         UNTIL WS-IX-DISC > WS-QTD-DISC.
105900 250-00-FIM. EXIT.
106000*
106100 250-01-DISTRIBUIR-PROF-DISC SECTION.
106200 250-01-DISTRIBUIR-P.
106300     COMPUTE WS-SALA-BASE =
106400         WS-DISC-QTD-PROF(WS-IX-DISC) / WS-TOTAL-SALAS.
106500     COMPUTE WS-SALA-EXTRA = WS-DISC-QTD-PROF(WS-IX-DISC)
106600         - (WS-SALA-BASE * WS-TOTAL-SALAS).
106700     PERFORM 250-02-PREENCHER-BASE THRU 250-02-FIM
106800         VARYING WS-IX-SALA FROM 1 BY 1
106900         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
107000     PERFORM 250-03-PREENCHER-EXTRA THRU 250-03-FIM
107100         VARYING WS-IX-SALA FROM 1 BY 1
107200         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
107300 250-01-FIM. EXIT.
107400*
107500 250-02-PREENCHER-BASE SECTION.
107600 250-02-PREENCHER-P.
107700     MOVE WS-SALA-BASE
107800         TO WS-PS-QTD-PROF(WS-IX-DISC, WS-IX-SALA).
107900 250-02-FIM. EXIT.
108000*
108100*  O RESTO SO VAI PARA A SALA I SE I ESTIVER ENTRE AS
108200*  PRIMEIRAS "EXTRA" POSICOES NATURAIS *E* ENTRE AS
108300*  PRIMEIRAS "EXTRA" POSICOES DA ORDEM "MEIO PRIMEIRO"
108400 250-03-PREENCHER-EXTRA SECTION.
108500 250-03-PREENCHER-P.
108600     IF WS-SALA-EXTRA = ZERO
108700         GO TO 250-03-FIM.
108800     PERFORM 250-04-CALC-POS-MEIO THRU 250-04-FIM.
108900     IF WS-IX-SALA NOT > WS-SALA-EXTRA
109000       AND WS-POS-MEIO NOT > WS-SALA-EXTRA
109100         ADD 1 TO WS-PS-QTD-PROF(WS-IX-DISC, WS-IX-SALA).
109200 250-03-FIM. EXIT.
109300*
109400*  POSICAO DA SALA NA ORDEM "MEIO PRIMEIRO": SALAS 2..N-1,
109500*  DEPOIS A SALA 1, DEPOIS A SALA N (SE N > 3 SALAS;
109600*  CASO CONTRARIO A ORDEM NATURAL E MANTIDA)
109700 250-04-CALC-POS-MEIO SECTION.
109800 250-04-CALC-P.
109900     IF WS-TOTAL-SALAS > 3
110000         IF WS-IX-SALA = 1
110100             COMPUTE WS-POS-MEIO = WS-TOTAL-SALAS - 1
110200         ELSE
110300             IF WS-IX-SALA = WS-TOTAL-SALAS
110400                 MOVE WS-TOTAL-SALAS TO WS-POS-MEIO
110500             ELSE
110600                 COMPUTE WS-POS-MEIO = WS-IX-SALA - 1
110700     ELSE
110800         MOVE WS-IX-SALA TO WS-POS-MEIO.
110900 250-04-FIM. EXIT.
111000*
111100*  REGRA U2.7 - CAPACIDADE RESTANTE DE CADA SALA (INICIA NO
111200*  MAXIMO DE ALUNOS POR SALA DO PARAMETRO DA INSTITUICAO)
111300*
111400 260-00-CALC-CAPACIDADE-SALA SECTION.
111500 260-00-CALC-P.
111600     COMPUTE WS-AVGROOM ROUNDED =
111700         WS-TOTAL-ALUNOS / WS-TOTAL-SALAS.
111800     PERFORM 260-01-INIC-CAPACIDADE THRU 260-01-FIM
111900         VARYING WS-IX-SALA FROM 1 BY 1
112000         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
112100 260-00-FIM. EXIT.
112200*
112300*  CAPACIDADE DA SALA = MENOR ENTRE (MEDIA DE ALUNOS POR
112400*  SALA x 1,2) E O MAXIMO DE ALUNOS POR SALA DO PARAMETRO
112500 260-01-INIC-CAPACIDADE SECTION.
112600 260-01-INIC-P.
112700     COMPUTE WS-CAP-SALA-INT ROUNDED =
112800         WS-AVGROOM * 1.2.
112900     IF WS-MAX-ALU-SALA > ZERO
113000         IF WS-CAP-SALA-INT > WS-MAX-ALU-SALA
113100             MOVE WS-MAX-ALU-SALA
113200                 TO WS-SALA-CAP-REST(WS-IX-SALA)
113300         ELSE
113400             MOVE WS-CAP-SALA-INT
113500                 TO WS-SALA-CAP-REST(WS-IX-SALA)
113600     ELSE
113700         MOVE WS-CAP-SALA-INT TO WS-SALA-CAP-REST(WS-IX-SALA).
113800 260-01-FIM. EXIT.
113900*
114000*  REGRA U2.8 / U2.10 - ALUNOS POR SALA DENTRO DE CADA
114100*  DISCIPLINA. DISCIPLINAS COM PROFESSOR RATEIAM OS ALUNOS
114200*  NA PROPORCAO DE PROFESSORES JA ALOCADOS POR SALA; SEM
114300*  PROFESSOR, O RATEIO E IGUALITARIO PELAS SALAS RESTANTES.
114400*  EM AMBOS OS CASOS A SOBRA FICA NA CAPACIDADE QUE RESTAR,
114500*  SALA POR SALA. TOTALIZACAO DE PROF./ALUNOS PARA O
114600*  RELATORIO AO FINAL.
114700*
114800 270-00-ALOCAR-ALU-SALA SECTION.
114900 270-00-ALOCAR-P.
115000     PERFORM 270-01-DISTRIBUIR-ALU-DISC THRU 270-01-FIM
115100         VARYING WS-IX-DISC FROM 1 BY 1
115200         UNTIL WS-IX-DISC > WS-QTD-DISC.
115300     PERFORM 270-04-TOTALIZAR-SALAS THRU 270-04-FIM.
115400 270-00-FIM. EXIT.
115500*
115600 270-01-DISTRIBUIR-ALU-DISC SECTION.
115700 270-01-DISTRIBUIR-P.
115800     MOVE WS-DISC-QTD-ALU(WS-IX-DISC) TO WS-ALU-REST-DISC.
115900     IF WS-DISC-QTD-PROF(WS-IX-DISC) > ZERO
116000         PERFORM 270-02-PREENCHER-PROPORC THRU 270-02-FIM
116100             VARYING WS-IX-SALA FROM 1 BY 1
116200             UNTIL WS-IX-SALA > WS-TOTAL-SALAS
116300     ELSE
116400         MOVE WS-TOTAL-SALAS TO WS-SALAS-REST-DISC
116500         PERFORM 270-08-PREENCHER-IGUAL THRU 270-08-FIM
116600             VARYING WS-IX-SALA FROM 1 BY 1
116700             UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
116800     PERFORM 270-03-PREENCHER-SOBRA THRU 270-03-FIM
116900         VARYING WS-IX-SALA FROM 1 BY 1
117000         UNTIL WS-IX-SALA > WS-TOTAL-SALAS
117100         OR WS-ALU-REST-DISC = ZERO.
117200 270-01-FIM. EXIT.
117300*
117400*  IDEAL DA SALA = ARREDONDADO DE (PROF. DA SALA / TOTAL DE
117500*  PROF. DA DISCIPLINA) x ALUNOS DA DISCIPLINA, LIMITADO
117600*  PELA CAPACIDADE QUE RESTAR NA SALA E PELOS ALUNOS QUE
117700*  RESTAREM DA DISCIPLINA
117800 270-02-PREENCHER-PROPORC SECTION.
117900 270-02-PREENCHER-P.
118000     MOVE WS-PS-QTD-PROF(WS-IX-DISC, WS-IX-SALA)
118100         TO WS-TEACH-SHARE.
118200     COMPUTE WS-PROF-BASE-ALU ROUNDED =
118300         WS-TEACH-SHARE / WS-DISC-QTD-PROF(WS-IX-DISC)
118400         * WS-DISC-QTD-ALU(WS-IX-DISC).
118500     IF WS-PROF-BASE-ALU > WS-SALA-CAP-REST(WS-IX-SALA)
118600         MOVE WS-SALA-CAP-REST(WS-IX-SALA)
118700             TO WS-PROF-BASE-ALU.
118800     IF WS-PROF-BASE-ALU > WS-ALU-REST-DISC
118900         MOVE WS-ALU-REST-DISC TO WS-PROF-BASE-ALU.
119000     ADD WS-PROF-BASE-ALU
119100         TO WS-PS-QTD-ALU(WS-IX-DISC, WS-IX-SALA).
119200     SUBTRACT WS-PROF-BASE-ALU FROM WS-ALU-REST-DISC.
119300     SUBTRACT WS-PROF-BASE-ALU
119400         FROM WS-SALA-CAP-REST(WS-IX-SALA).
119500 270-02-FIM. EXIT.
119600*
119700*  SOBRA DE ALUNOS DA DISCIPLINA (DE QUALQUER DOS DOIS
119800*  ESQUEMAS ACIMA) - PREENCHE SALA POR SALA NA CAPACIDADE
119900*  QUE RESTAR, ATE ACABAR A SOBRA OU AS SALAS
120000 270-03-PREENCHER-SOBRA SECTION.
120100 270-03-PREENCHER-P.
120200     IF WS-ALU-REST-DISC = ZERO
120300         GO TO 270-03-FIM.
120400     IF WS-SALA-CAP-REST(WS-IX-SALA) = ZERO
120500         GO TO 270-03-FIM.
120600     IF WS-SALA-CAP-REST(WS-IX-SALA) > WS-ALU-REST-DISC
120700         MOVE WS-ALU-REST-DISC TO WS-ALU-ASSINALAR
120800     ELSE
120900         MOVE WS-SALA-CAP-REST(WS-IX-SALA)
121000             TO WS-ALU-ASSINALAR.
121100     ADD WS-ALU-ASSINALAR
121200         TO WS-PS-QTD-ALU(WS-IX-DISC, WS-IX-SALA).
121300     SUBTRACT WS-ALU-ASSINALAR FROM WS-ALU-REST-DISC.
121400     SUBTRACT WS-ALU-ASSINALAR
121500         FROM WS-SALA-CAP-REST(WS-IX-SALA).
121600 270-03-FIM. EXIT.
121700*
121800*  DISCIPLINA SEM PROFESSOR - RATEIO IGUALITARIO PELAS
121900*  SALAS QUE AINDA RESTAREM, LIMITADO PELA CAPACIDADE
122000*  QUE RESTAR EM CADA SALA
122100 270-08-PREENCHER-IGUAL SECTION.
122200 270-08-PREENCHER-P.
122300     IF WS-SALAS-REST-DISC = ZERO
122400         GO TO 270-08-FIM.
122500     COMPUTE WS-ALU-SHARE-IGUAL =
122600         WS-ALU-REST-DISC / WS-SALAS-REST-DISC.
122700     IF WS-ALU-SHARE-IGUAL > WS-SALA-CAP-REST(WS-IX-SALA)
122800         MOVE WS-SALA-CAP-REST(WS-IX-SALA)
122900             TO WS-ALU-SHARE-IGUAL.
123000     ADD WS-ALU-SHARE-IGUAL
123100         TO WS-PS-QTD-ALU(WS-IX-DISC, WS-IX-SALA).
123200     SUBTRACT WS-ALU-SHARE-IGUAL FROM WS-ALU-REST-DISC.
123300     SUBTRACT WS-ALU-SHARE-IGUAL
123400         FROM WS-SALA-CAP-REST(WS-IX-SALA).
123500     SUBTRACT 1 FROM WS-SALAS-REST-DISC.
123600 270-08-FIM. EXIT.
123700*
123800 270-04-TOTALIZAR-SALAS SECTION.
123900 270-04-TOTALIZAR-P.
124000     PERFORM 270-05-ZERAR-SALA THRU 270-05-FIM
124100         VARYING WS-IX-SALA FROM 1 BY 1
124200         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
124300     PERFORM 270-06-SOMAR-CELULA THRU 270-06-FIM
124400         VARYING WS-IX-DISC FROM 1 BY 1
124500         UNTIL WS-IX-DISC > WS-QTD-DISC.
124600 270-04-FIM. EXIT.
124700*
124800 270-05-ZERAR-SALA SECTION.
124900 270-05-ZERAR-P.
125000     MOVE ZERO TO WS-SALA-QTD-PROF(WS-IX-SALA).
125100     MOVE ZERO TO WS-SALA-QTD-ALU(WS-IX-SALA).
125200 270-05-FIM. EXIT.
125300*
125400 270-06-SOMAR-CELULA SECTION.
125500 270-06-SOMAR-P.
125600     PERFORM 270-07-SOMAR-POR-SALA THRU 270-07-FIM
125700         VARYING WS-IX-SALA FROM 1 BY 1
125800         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
125900 270-06-FIM. EXIT.
126000*
126100 270-07-SOMAR-POR-SALA SECTION.
126200 270-07-SOMAR-P.
126300     ADD WS-PS-QTD-PROF(WS-IX-DISC, WS-IX-SALA)
126400         TO WS-SALA-QTD-PROF(WS-IX-SALA).
126500     ADD WS-PS-QTD-ALU(WS-IX-DISC, WS-IX-SALA)
126600         TO WS-SALA-QTD-ALU(WS-IX-SALA).
126700 270-07-FIM. EXIT.
126800*
126900*  REGRA U2.9 - ALUNOS POR PROFESSOR DENTRO DE CADA CELULA
127000*  DISCIPLINA X SALA (T PROFESSORES, N ALUNOS DA PROPRIA
127100*  CELULA - TABELA WS-TAB-PROF-SALA MONTADA EM 250-00/270-00).
127200*  BASE = N / T, OS PRIMEIROS (N MOD T) PROFESSORES DA CELULA
127300*  GANHAM BASE+1. A CONTAGEM E AJUSTADA PELO FATOR G(S)
127400*  LIMITADO A 0,70 / 1,30 E CLAMP FINAL DE +/- 2 ALUNOS EM
127500*  TORNO DA PROPRIA CONTAGEM (NAO DA MEDIA DA DISCIPLINA).
127600*
127700*
127800 280-00-ALOCAR-ALU-PROF SECTION.
127900 280-00-ALOCAR-P.
128000     MOVE ZERO TO WS-QTD-PROF-ALOC.
128100     PERFORM 280-01-GERAR-PROF-DISC THRU 280-01-FIM
128200         VARYING WS-IX-DISC FROM 1 BY 1
128300         UNTIL WS-IX-DISC > WS-QTD-DISC.
128400 280-00-FIM. EXIT.
128500*
128600 280-01-GERAR-PROF-DISC SECTION.
128700 280-01-GERAR-P.
128800     IF WS-DISC-QTD-PROF(WS-IX-DISC) = ZERO
128900         GO TO 280-01-FIM.
129000     COMPUTE WS-PROF-GFATOR =
129100         (10 - WS-DISC-DIFIC(WS-IX-DISC)) / 5.
129200     IF WS-PROF-GFATOR < 0.70
129300         MOVE 0.70 TO WS-PROF-GFATOR.
129400     IF WS-PROF-GFATOR > 1.30
129500         MOVE 1.30 TO WS-PROF-GFATOR.
129600     PERFORM 280-03-GERAR-PROF-SALA THRU 280-03-FIM
129700         VARYING WS-IX-SALA FROM 1 BY 1
129800         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
129900 280-01-FIM. EXIT.
130000*
130100*  DISTRIBUI OS T PROFESSORES DA CELULA DISC/SALA: BASE = N/T,
130200*  OS PRIMEIROS (N MOD T) GANHAM BASE+1
130300 280-03-GERAR-PROF-SALA SECTION.
130400 280-03-GERAR-P.
130500     IF WS-PS-QTD-PROF(WS-IX-DISC, WS-IX-SALA) = ZERO
130600         GO TO 280-03-FIM.
130700     COMPUTE WS-AVG-ALU-PROF =
130800         WS-PS-QTD-ALU(WS-IX-DISC, WS-IX-SALA)
130900         / WS-PS-QTD-PROF(WS-IX-DISC, WS-IX-SALA).
131000     COMPUTE WS-PROF-RESTO-CEL =
131100         WS-PS-QTD-ALU(WS-IX-DISC, WS-IX-SALA)
131200         - (WS-AVG-ALU-PROF *
131300             WS-PS-QTD-PROF(WS-IX-DISC, WS-IX-SALA)).
131400     PERFORM 280-02-GERAR-UM-PROF THRU 280-02-FIM
131500         VARYING WS-IX-CEL-PROF FROM 1 BY 1
131600         UNTIL WS-IX-CEL-PROF >
131700             WS-PS-QTD-PROF(WS-IX-DISC, WS-IX-SALA).
131800 280-03-FIM. EXIT.
131900*
132000 280-02-GERAR-UM-PROF SECTION.
132100 280-02-GERAR-P.
132200     ADD 1 TO WS-QTD-PROF-ALOC.
132300     MOVE WS-AVG-ALU-PROF TO WS-PROF-CONTAGEM.
132400     IF WS-IX-CEL-PROF NOT > WS-PROF-RESTO-CEL
132500         ADD 1 TO WS-PROF-CONTAGEM.
132600     COMPUTE WS-PROF-CLAMP-MIN = WS-PROF-CONTAGEM - 2.
132700     COMPUTE WS-PROF-CLAMP-MAX = WS-PROF-CONTAGEM + 2.
132800     COMPUTE WS-PROF-AJUSTADO ROUNDED =
132900         WS-PROF-CONTAGEM * WS-PROF-GFATOR.
133000     IF WS-PROF-AJUSTADO < 1
133100         MOVE 1 TO WS-PROF-AJUSTADO.
133200     IF WS-PROF-AJUSTADO < WS-PROF-CLAMP-MIN
133300         MOVE WS-PROF-CLAMP-MIN TO WS-PROF-AJUSTADO.
133400     IF WS-PROF-AJUSTADO > WS-PROF-CLAMP-MAX
133500         MOVE WS-PROF-CLAMP-MAX TO WS-PROF-AJUSTADO.
133600     IF WS-PROF-AJUSTADO < ZERO
133700         MOVE ZERO TO WS-PROF-AJUSTADO.
133800     MOVE WS-DISC-NOME(WS-IX-DISC)
133900         TO WS-PROF-DISC-NOME(WS-QTD-PROF-ALOC).
134000     MOVE WS-PROF-AJUSTADO
134100         TO WS-PROF-QTD-ALU(WS-QTD-PROF-ALOC).
134200     MOVE WS-IX-SALA TO WS-PROF-SALA(WS-QTD-PROF-ALOC).
134300     IF WS-MAX-ALU-PROF > ZERO
134400         COMPUTE WS-PROF-UTIL(WS-QTD-PROF-ALOC) ROUNDED =
134500             WS-PROF-QTD-ALU(WS-QTD-PROF-ALOC) * 100
134600             / WS-MAX-ALU-PROF
134700     ELSE
134800         MOVE ZERO TO WS-PROF-UTIL(WS-QTD-PROF-ALOC).
134900 280-02-FIM. EXIT.
135000*
135100*  REGRA U2.11 - RAZAO OTIMIZADA GERAL, MEDIA PONDERADA PELO
135200*  PESO DE DIFICULDADE DF(S), AJUSTADA PELA EXPERIENCIA E
135300*  LIMITADA A +/- 20% DA RAZAO IDEAL DA INSTITUICAO
135400*
135500 290-00-CALC-RAZAO-OTIMIZADA SECTION.
135600 290-00-CALC-P.
135700     MOVE ZERO TO WS-WS-SOMA.
135800     MOVE ZERO TO WS-WT-SOMA.
135900     PERFORM 290-01-ACUMULAR-PESO THRU 290-01-FIM
136000         VARYING WS-IX-DISC FROM 1 BY 1
136100         UNTIL WS-IX-DISC > WS-QTD-DISC.
136200     IF WS-WT-SOMA > ZERO
136300         COMPUTE WS-RAZAO-OTIMIZADA ROUNDED =
136400             WS-WS-SOMA / WS-WT-SOMA
136500         IF WS-PRIOR-EXP = 'Y'
136600             COMPUTE WS-RAZAO-OTIMIZADA ROUNDED =
136700                 WS-RAZAO-OTIMIZADA * 0.9
136800     ELSE
136900         COMPUTE WS-RAZAO-OTIMIZADA ROUNDED =
137000             (WS-TOTAL-ALUNOS / WS-TOTAL-PROF) * 0.9.
137100     PERFORM 290-02-LIMITAR-RAZAO THRU 290-02-FIM.
137200 290-00-FIM. EXIT.
137300*
137400 290-01-ACUMULAR-PESO SECTION.
137500 290-01-ACUMULAR-P.
137600     IF WS-DISC-DIFIC(WS-IX-DISC) >= 7
137700         MOVE 0.85 TO WS-DF-DISC
137800     ELSE
137900         IF WS-DISC-DIFIC(WS-IX-DISC) <= 3
138000             MOVE 1.15 TO WS-DF-DISC
138100         ELSE
138200             MOVE 1.00 TO WS-DF-DISC.
138300     ADD WS-DISC-QTD-ALU(WS-IX-DISC) TO WS-WS-SOMA.
138400     COMPUTE WS-WT-SOMA = WS-WT-SOMA +
138500         (WS-DISC-QTD-PROF(WS-IX-DISC) * WS-DF-DISC).
138600 290-01-FIM. EXIT.
138700*
138800 290-02-LIMITAR-RAZAO SECTION.
138900 290-02-LIMITAR-P.
139000     COMPUTE WS-CHAVE-AUX = WS-RAZAO-IDEAL-PARM * 1.2.
139100     IF WS-RAZAO-OTIMIZADA > WS-CHAVE-AUX
139200         COMPUTE WS-RAZAO-OTIMIZADA ROUNDED =
139300             (WS-RAZAO-OTIMIZADA + WS-RAZAO-IDEAL-PARM) / 2.
139400     COMPUTE WS-CHAVE-AUX = WS-RAZAO-IDEAL-PARM * 0.8.
139500     IF WS-RAZAO-OTIMIZADA < WS-CHAVE-AUX
139600         COMPUTE WS-RAZAO-OTIMIZADA ROUNDED =
139700             (WS-RAZAO-OTIMIZADA + WS-RAZAO-IDEAL-PARM) / 2.
139800 290-02-FIM. EXIT.
139900*
140000*  RAZAO REALMENTE ATINGIDA POR DISCIPLINA (ALUNOS SOBRE
140100*  PROFESSORES, APOS A ALOCACAO FINAL) E O GAP ATUAL-IDEAL
140200*
140300 295-00-CALC-RAZAO-REAL-DISC SECTION.
140400 295-00-CALC-P.
140500     PERFORM 295-01-CALC-REAL-UMA THRU 295-01-FIM
140600         VARYING WS-IX-DISC FROM 1 BY 1
140700         UNTIL WS-IX-DISC > WS-QTD-DISC.
140800 295-00-FIM. EXIT.
140900*
141000 295-01-CALC-REAL-UMA SECTION.
141100 295-01-CALC-P.
141200     IF WS-DISC-QTD-PROF(WS-IX-DISC) = ZERO
141300         MOVE ZERO TO WS-DISC-RAZ-REAL(WS-IX-DISC)
141400     ELSE
141500         COMPUTE WS-DISC-RAZ-REAL(WS-IX-DISC) ROUNDED =
141600             WS-DISC-QTD-ALU(WS-IX-DISC)
141700             / WS-DISC-QTD-PROF(WS-IX-DISC).
141800 295-01-FIM. EXIT.
141900*
142000 296-00-CALC-GAP-DISC SECTION.
142100 296-00-CALC-P.
142200     PERFORM 296-01-CALC-GAP-UMA THRU 296-01-FIM
142300         VARYING WS-IX-DISC FROM 1 BY 1
142400         UNTIL WS-IX-DISC > WS-QTD-DISC.
142500 296-00-FIM. EXIT.
142600*
142700 296-01-CALC-GAP-UMA SECTION.
142800 296-01-CALC-P.
142900     COMPUTE WS-DISC-GAP(WS-IX-DISC) =
143000         WS-DISC-RAZ-IDEAL(WS-IX-DISC)
143100         - WS-DISC-RAZ-ATUAL(WS-IX-DISC).
143200 296-01-FIM. EXIT.
143300*
143400*  MAIOR E MENOR RAZAO REAL ENTRE AS SALAS COM PROFESSOR,
143500*  USADA NA REGRA R3 (DESBALANCEAMENTO ENTRE SALAS)
143600*
143700 297-00-CALC-MINMAX-SALA SECTION.
143800 297-00-CALC-P.
143900     MOVE ZERO TO WS-SALA-RAZ-MAX.
144000     MOVE ZERO TO WS-SALA-RAZ-MIN.
144100     MOVE 'N' TO WS-IND-SALA-INIC.
144200     PERFORM 297-01-AVALIAR-SALA THRU 297-01-FIM
144300         VARYING WS-IX-SALA FROM 1 BY 1
144400         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
144500 297-00-FIM. EXIT.
144600*
144700 297-01-AVALIAR-SALA SECTION.
144800 297-01-AVALIAR-P.
144900     IF WS-SALA-QTD-PROF(WS-IX-SALA) = ZERO
145000         GO TO 297-01-FIM
145100     END-IF.
145200     COMPUTE WS-CAP-SALA ROUNDED =
145300         WS-SALA-QTD-ALU(WS-IX-SALA)
145400         / WS-SALA-QTD-PROF(WS-IX-SALA).
145500     IF NOT WS-SALA-JA-INIC
145600         MOVE WS-CAP-SALA TO WS-SALA-RAZ-MAX
145700         MOVE WS-CAP-SALA TO WS-SALA-RAZ-MIN
145800         MOVE 'S' TO WS-IND-SALA-INIC
145900     ELSE
146000         IF WS-CAP-SALA > WS-SALA-RAZ-MAX
146100             MOVE WS-CAP-SALA TO WS-SALA-RAZ-MAX
146200         END-IF
146300         IF WS-CAP-SALA < WS-SALA-RAZ-MIN
146400             MOVE WS-CAP-SALA TO WS-SALA-RAZ-MIN
146500         END-IF
146600     END-IF.
146700 297-01-FIM. EXIT.
146800*
146900*  UTILIZACAO MEDIA DO CORPO DOCENTE (PARA A REGRA R4)
147000*
147100 298-00-CALC-MEDIA-UTIL SECTION.
147200 298-00-CALC-P.
147300     MOVE ZERO TO WS-TOTAL-UTIL.
147400     MOVE ZERO TO WS-QTD-PROF-UTIL.
147500     PERFORM 298-01-ACUMULAR-UTIL THRU 298-01-FIM
147600         VARYING WS-IX-PROF FROM 1 BY 1
147700         UNTIL WS-IX-PROF > WS-QTD-PROF-ALOC.
147800     IF WS-QTD-PROF-UTIL > ZERO
147900         COMPUTE WS-MEDIA-UTIL ROUNDED =
148000             WS-TOTAL-UTIL / WS-QTD-PROF-UTIL
148100     ELSE
148200         MOVE ZERO TO WS-MEDIA-UTIL.
148300 298-00-FIM. EXIT.
148400*
148500 298-01-ACUMULAR-UTIL SECTION.
148600 298-01-ACUMULAR-P.
148700     ADD WS-PROF-UTIL(WS-IX-PROF) TO WS-TOTAL-UTIL.
148800     ADD 1 TO WS-QTD-PROF-UTIL.
148900 298-01-FIM. EXIT.
149000*
149100*  REGRA U3 - GERADOR DE RECOMENDACOES (TITULOS FIXOS EM
149200*  INGLES, CONFORME PADRAO DE SAIDA EXIGIDO PELA DIRETORIA)
149300*
149400 300-00-GERAR-RECOMENDACOES SECTION.
149500 300-00-GERAR-P.
149600     MOVE ZERO TO WS-QTD-RECOM.
149700     PERFORM 297-00-CALC-MINMAX-SALA THRU 297-00-FIM.
149800     PERFORM 298-00-CALC-MEDIA-UTIL THRU 298-00-FIM.
149900     PERFORM 301-00-AVALIAR-R1 THRU 301-00-FIM.
150000     PERFORM 302-00-AVALIAR-R2 THRU 302-00-FIM.
150100     PERFORM 303-00-AVALIAR-R3 THRU 303-00-FIM.
150200     PERFORM 304-00-AVALIAR-R4 THRU 304-00-FIM.
150300     PERFORM 305-00-AVALIAR-R5 THRU 305-00-FIM.
150400     IF WS-EMITE-R1
150500         PERFORM 306-00-MONTAR-R1 THRU 306-00-FIM.
150600     IF WS-EMITE-R2
150700         PERFORM 307-00-MONTAR-R2 THRU 307-00-FIM.
150800     IF WS-EMITE-R3
150900         PERFORM 308-00-MONTAR-R3 THRU 308-00-FIM.
151000     IF WS-EMITE-R4
151100         PERFORM 309-00-MONTAR-R4 THRU 309-00-FIM.
151200     IF WS-EMITE-R5
151300         PERFORM 310-00-MONTAR-R5 THRU 310-00-FIM.
151400 300-00-FIM. EXIT.
151500*
151600*  R1 E R5 SAO SEMPRE EMITIDAS, POR EXIGENCIA DA DIRETORIA
151700*  (RELATORIO DEVE TRAZER SEMPRE A RAZAO OTIMA E O PLANO
151800*  DE QUADRO DE PESSOAL, INDEPENDENTE DO RESULTADO)
151900*
152000 301-00-AVALIAR-R1 SECTION.
152100 301-00-AVALIAR-P.
152200     MOVE 'S' TO WS-IND-R1.
152300 301-00-FIM. EXIT.
152400*
152500 302-00-AVALIAR-R2 SECTION.
152600 302-00-AVALIAR-P.
152700     MOVE 'N' TO WS-IND-R2.
152800     PERFORM 302-01-TESTAR-DISC THRU 302-01-FIM
152900         VARYING WS-IX-R2-DISC FROM 1 BY 1
153000         UNTIL WS-IX-R2-DISC > WS-QTD-DISC.
153100 302-00-FIM. EXIT.
153200*
153300 302-01-TESTAR-DISC SECTION.
153400 302-01-TESTAR-P.
153500     IF WS-DISC-DIFIC(WS-IX-R2-DISC) >= 7 AND
153600        WS-DISC-RAZ-REAL(WS-IX-R2-DISC) > WS-RAZAO-OTIMIZADA
153700         MOVE 'S' TO WS-IND-R2.
153800     IF WS-DISC-DIFIC(WS-IX-R2-DISC) <= 3 AND
153900        WS-DISC-RAZ-REAL(WS-IX-R2-DISC) < WS-RAZAO-OTIMIZADA
154000         MOVE 'S' TO WS-IND-R2.
154100 302-01-FIM. EXIT.
154200*
154300 303-00-AVALIAR-R3 SECTION.
154400 303-00-AVALIAR-P.
154500     MOVE 'N' TO WS-IND-R3.
154600     IF WS-TOTAL-SALAS > 1
154700         COMPUTE WS-PCT-VARIACAO =
154800             WS-SALA-RAZ-MAX - WS-SALA-RAZ-MIN
154900         IF WS-PCT-VARIACAO > 3.0
155000             MOVE 'S' TO WS-IND-R3.
155100 303-00-FIM. EXIT.
155200*
155300 304-00-AVALIAR-R4 SECTION.
155400 304-00-AVALIAR-P.
155500     MOVE 'N' TO WS-IND-R4.
155600     IF WS-MEDIA-UTIL < 80.00
155700         MOVE 'S' TO WS-IND-R4.
155800 304-00-FIM. EXIT.
155900*
156000 305-00-AVALIAR-R5 SECTION.
156100 305-00-AVALIAR-P.
156200     MOVE 'S' TO WS-IND-R5.
156300 305-00-FIM. EXIT.
156400*
156500 306-00-MONTAR-R1 SECTION.
156600 306-00-MONTAR-P.
156700     ADD 1 TO WS-QTD-RECOM.
156800     MOVE 'USE BEST RATIO'
156900         TO WS-RECOM-TITULO(WS-QTD-RECOM).
157000     MOVE 9 TO WS-RECOM-IMPACTO(WS-QTD-RECOM).
157100     MOVE 6 TO WS-RECOM-FACIL(WS-QTD-RECOM).
157200     MOVE ZERO TO WS-RECOM-SEM-INIC(WS-QTD-RECOM).
157300     MOVE 8 TO WS-RECOM-DURACAO(WS-QTD-RECOM).
157400 306-00-FIM. EXIT.
157500*
157600 307-00-MONTAR-R2 SECTION.
157700 307-00-MONTAR-P.
157800     ADD 1 TO WS-QTD-RECOM.
157900     MOVE 'ADJUST SUBJECTS'
158000         TO WS-RECOM-TITULO(WS-QTD-RECOM).
158100     MOVE 8 TO WS-RECOM-IMPACTO(WS-QTD-RECOM).
158200     MOVE 5 TO WS-RECOM-FACIL(WS-QTD-RECOM).
158300     MOVE 2 TO WS-RECOM-SEM-INIC(WS-QTD-RECOM).
158400     MOVE 6 TO WS-RECOM-DURACAO(WS-QTD-RECOM).
158500 307-00-FIM. EXIT.
158600*
158700 308-00-MONTAR-R3 SECTION.
158800 308-00-MONTAR-P.
158900     ADD 1 TO WS-QTD-RECOM.
159000     MOVE 'BALANCE CLASSROOMS'
159100         TO WS-RECOM-TITULO(WS-QTD-RECOM).
159200     MOVE 7 TO WS-RECOM-IMPACTO(WS-QTD-RECOM).
159300     MOVE 3 TO WS-RECOM-FACIL(WS-QTD-RECOM).
159400     MOVE 1 TO WS-RECOM-SEM-INIC(WS-QTD-RECOM).
159500     MOVE 4 TO WS-RECOM-DURACAO(WS-QTD-RECOM).
159600 308-00-FIM. EXIT.
159700*
159800 309-00-MONTAR-R4 SECTION.
159900 309-00-MONTAR-P.
160000     ADD 1 TO WS-QTD-RECOM.
160100     MOVE 'IMPROVE UTILIZATION'
160200         TO WS-RECOM-TITULO(WS-QTD-RECOM).
160300     MOVE 8 TO WS-RECOM-IMPACTO(WS-QTD-RECOM).
160400     MOVE 4 TO WS-RECOM-FACIL(WS-QTD-RECOM).
160500     MOVE 4 TO WS-RECOM-SEM-INIC(WS-QTD-RECOM).
160600     MOVE 10 TO WS-RECOM-DURACAO(WS-QTD-RECOM).
160700 309-00-FIM. EXIT.
160800*
160900 310-00-MONTAR-R5 SECTION.
161000 310-00-MONTAR-P.
161100     ADD 1 TO WS-QTD-RECOM.
161200     MOVE 'PLAN STAFFING'
161300         TO WS-RECOM-TITULO(WS-QTD-RECOM).
161400     MOVE 9 TO WS-RECOM-IMPACTO(WS-QTD-RECOM).
161500     MOVE 3 TO WS-RECOM-FACIL(WS-QTD-RECOM).
161600     MOVE 6 TO WS-RECOM-SEM-INIC(WS-QTD-RECOM).
161700     MOVE 12 TO WS-RECOM-DURACAO(WS-QTD-RECOM).
161800 310-00-FIM. EXIT.
161900*
162000*  REGRA U4 - CATEGORIZACAO DAS RECOMENDACOES EM QUADRANTE
162100*  DE IMPACTO X FACILIDADE (TITULOS FIXOS EM INGLES)
162200*
162300 320-00-CATEGORIZAR-RECOM SECTION.
162400 320-00-CATEGORIZAR-P.
162500     PERFORM 320-01-CATEGORIZAR-UMA THRU 320-01-FIM
162600         VARYING WS-IX-RECOM FROM 1 BY 1
162700         UNTIL WS-IX-RECOM > WS-QTD-RECOM.
162800 320-00-FIM. EXIT.
162900*
163000 320-01-CATEGORIZAR-UMA SECTION.
163100 320-01-CATEGORIZAR-P.
163200     IF WS-RECOM-IMPACTO(WS-IX-RECOM) >= 5
163300         IF WS-RECOM-FACIL(WS-IX-RECOM) >= 5
163400             MOVE 'QUICK WINS'
163500                 TO WS-RECOM-CATEG(WS-IX-RECOM)
163600         ELSE
163700             MOVE 'MAJOR PROJECTS'
163800                 TO WS-RECOM-CATEG(WS-IX-RECOM)
163900         END-IF
164000     ELSE
164100         IF WS-RECOM-FACIL(WS-IX-RECOM) >= 5
164200             MOVE 'LOW PRIORITY'
164300                 TO WS-RECOM-CATEG(WS-IX-RECOM)
164400         ELSE
164500             MOVE 'FILL-IN TASKS'
164600                 TO WS-RECOM-CATEG(WS-IX-RECOM)
164700         END-IF
164800     END-IF.
164900 320-01-FIM. EXIT.
165000*
165100*  REGRA U6 - IMPRESSAO DO RELATORIO COMPLETO
165200*
165300 400-00-IMPRIMIR-RELATORIO SECTION.
165400 400-00-IMPRIMIR-P.
165500     PERFORM 401-00-CABECALHO THRU 401-00-FIM.
165600     PERFORM 402-00-SECAO-DISCIPLINAS THRU 402-00-FIM.
165700     PERFORM 403-00-SECAO-SALAS THRU 403-00-FIM.
165800     PERFORM 404-00-SECAO-PROFESSORES THRU 404-00-FIM.
165900     PERFORM 405-00-SECAO-GAP THRU 405-00-FIM.
166000     PERFORM 406-00-SECAO-RECOMENDACOES THRU 406-00-FIM.
166100     PERFORM 407-00-FS-RELATO THRU 407-00-FIM.
166200 400-00-FIM. EXIT.
166300*
166400 401-00-CABECALHO SECTION.
166500 401-00-CABECALHO-P.
166600     ADD 1 TO ACUM-PAG.
166700     MOVE WS-DIA-SYS TO CAB001-DIA.
166800     MOVE WS-MES-SYS TO CAB001-MES.
166900     MOVE WS-ANO-SYS TO CAB001-ANO.
167000     MOVE ACUM-PAG TO CAB001-PAG.
167100     WRITE REG-RELATO FROM CAB001 AFTER ADVANCING PAGE.
167200     WRITE REG-RELATO FROM CAB002 AFTER ADVANCING 1.
167300     MOVE WS-NOME-INST TO CAB003-NOME.
167400     WRITE REG-RELATO FROM CAB003 AFTER ADVANCING 2.
167500     MOVE WS-TOTAL-ALUNOS TO CAB004-ALU.
167600     MOVE WS-TOTAL-PROF TO CAB004-PROF.
167700     MOVE WS-TOTAL-SALAS TO CAB004-SALAS.
167800     WRITE REG-RELATO FROM CAB004 AFTER ADVANCING 1.
167900     MOVE WS-RAZAO-ATUAL-GERAL TO CAB005-ATUAL.
168000     MOVE WS-RAZAO-OTIMIZADA TO CAB005-OTIMA.
168100     COMPUTE WS-PCT-VARIACAO ROUNDED =
168200         (WS-RAZAO-OTIMIZADA - WS-RAZAO-ATUAL-GERAL)
168300         / WS-RAZAO-ATUAL-GERAL * 100.
168400     IF WS-PCT-VARIACAO < ZERO
168500         MOVE '-' TO CAB005-VAR-SINAL
168600         COMPUTE CAB005-VAR = WS-PCT-VARIACAO * -1
168700     ELSE
168800         MOVE '+' TO CAB005-VAR-SINAL
168900         MOVE WS-PCT-VARIACAO TO CAB005-VAR.
169000     WRITE REG-RELATO FROM CAB005 AFTER ADVANCING 1.
169100     WRITE REG-RELATO FROM CAB006 AFTER ADVANCING 1.
169200     MOVE 8 TO ACUM-LINHAS.
169300 401-00-FIM. EXIT.
169400*
169500 402-00-SECAO-DISCIPLINAS SECTION.
169600 402-00-SECAO-P.
169700     WRITE REG-RELATO FROM TIT-DISC AFTER ADVANCING 2.
169800     WRITE REG-RELATO FROM CAB-DISC AFTER ADVANCING 1.
169900     MOVE ZERO TO TOT-DISC-PROF.
170000     MOVE ZERO TO TOT-DISC-ALU.
170100     PERFORM 402-01-IMPRIMIR-DISC THRU 402-01-FIM
170200         VARYING WS-IX-DISC FROM 1 BY 1
170300         UNTIL WS-IX-DISC > WS-QTD-DISC.
170400     WRITE REG-RELATO FROM TOT-DISC AFTER ADVANCING 1.
170500 402-00-FIM. EXIT.
170600*
170700 402-01-IMPRIMIR-DISC SECTION.
170800 402-01-IMPRIMIR-P.
170900     MOVE WS-DISC-NOME(WS-IX-DISC) TO DET-DISC-NOME.
171000     MOVE WS-DISC-DIFIC(WS-IX-DISC) TO DET-DISC-DIFIC.
171100     MOVE WS-DISC-QTD-PROF(WS-IX-DISC) TO DET-DISC-PROF.
171200     MOVE WS-DISC-QTD-ALU(WS-IX-DISC) TO DET-DISC-ALU.
171300     MOVE WS-DISC-RAZ-REAL(WS-IX-DISC) TO DET-DISC-RAZAO.
171400     WRITE REG-RELATO FROM DET-DISC AFTER ADVANCING 1.
171500     ADD WS-DISC-QTD-PROF(WS-IX-DISC) TO TOT-DISC-PROF.
171600     ADD WS-DISC-QTD-ALU(WS-IX-DISC) TO TOT-DISC-ALU.
171700 402-01-FIM. EXIT.
171800*
171900 403-00-SECAO-SALAS SECTION.
172000 403-00-SECAO-P.
172100     WRITE REG-RELATO FROM TIT-SALA AFTER ADVANCING 2.
172200     WRITE REG-RELATO FROM CAB-SALA AFTER ADVANCING 1.
172300     MOVE ZERO TO TOT-SALA-PROF.
172400     MOVE ZERO TO TOT-SALA-ALU.
172500     PERFORM 403-01-IMPRIMIR-SALA THRU 403-01-FIM
172600         VARYING WS-IX-SALA FROM 1 BY 1
172700         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
172800     WRITE REG-RELATO FROM TOT-SALA AFTER ADVANCING 1.
172900 403-00-FIM. EXIT.
173000*
173100 403-01-IMPRIMIR-SALA SECTION.
173200 403-01-IMPRIMIR-P.
173300     MOVE WS-IX-SALA TO DET-SALA-NUM.
173400     MOVE WS-SALA-QTD-PROF(WS-IX-SALA) TO DET-SALA-PROF.
173500     MOVE WS-SALA-QTD-ALU(WS-IX-SALA) TO DET-SALA-ALU.
173600     IF WS-SALA-QTD-PROF(WS-IX-SALA) = ZERO
173700         MOVE ZERO TO DET-SALA-RAZAO
173800     ELSE
173900         COMPUTE DET-SALA-RAZAO ROUNDED =
174000             WS-SALA-QTD-ALU(WS-IX-SALA)
174100             / WS-SALA-QTD-PROF(WS-IX-SALA).
174200     WRITE REG-RELATO FROM DET-SALA AFTER ADVANCING 1.
174300     ADD WS-SALA-QTD-PROF(WS-IX-SALA) TO TOT-SALA-PROF.
174400     ADD WS-SALA-QTD-ALU(WS-IX-SALA) TO TOT-SALA-ALU.
174500 403-01-FIM. EXIT.
174600*
174700*  SECAO DE PROFESSORES COM QUEBRA DE CONTROLE POR SALA
174800*  (PADRAO DE QUEBRA DA CASA - VER PU8EXE11)
174900*
175000 404-00-SECAO-PROFESSORES SECTION.
175100 404-00-SECAO-P.
175200     WRITE REG-RELATO FROM TIT-PROF AFTER ADVANCING 2.
175300     MOVE ZERO TO TOT-PROF-QTD.
175400     PERFORM 404-01-IMPRIMIR-SALA-PROF THRU 404-01-FIM
175500         VARYING WS-IX-SALA FROM 1 BY 1
175600         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
175700     PERFORM 298-00-CALC-MEDIA-UTIL THRU 298-00-FIM.
175800     MOVE WS-MEDIA-UTIL TO TOT-PROF-UTIL.
175900     WRITE REG-RELATO FROM TOT-PROF AFTER ADVANCING 2.
176000 404-00-FIM. EXIT.
176100*
176200 404-01-IMPRIMIR-SALA-PROF SECTION.
176300 404-01-IMPRIMIR-P.
176400     IF WS-SALA-QTD-PROF(WS-IX-SALA) = ZERO
176500         GO TO 404-01-FIM.
176600     MOVE WS-IX-SALA TO SUB-SALA-NUM.
176700     WRITE REG-RELATO FROM SUB-SALA AFTER ADVANCING 1.
176800     WRITE REG-RELATO FROM CAB-PROF AFTER ADVANCING 1.
176900     MOVE ZERO TO SUBT-PROF-QTD.
177000     PERFORM 404-02-IMPRIMIR-PROF-SALA THRU 404-02-FIM
177100         VARYING WS-IX-PROF FROM 1 BY 1
177200         UNTIL WS-IX-PROF > WS-QTD-PROF-ALOC.
177300     WRITE REG-RELATO FROM SUBT-PROF AFTER ADVANCING 1.
177400 404-01-FIM. EXIT.
177500*
177600 404-02-IMPRIMIR-PROF-SALA SECTION.
177700 404-02-IMPRIMIR-P.
177800     IF WS-PROF-SALA(WS-IX-PROF) NOT EQUAL WS-IX-SALA
177900         GO TO 404-02-FIM.
178000     ADD 1 TO SUBT-PROF-QTD.
178100     ADD 1 TO TOT-PROF-QTD.
178200     MOVE SUBT-PROF-QTD TO DET-PROF-SEQ.
178300     MOVE WS-PROF-DISC-NOME(WS-IX-PROF) TO DET-PROF-NOME.
178400     MOVE WS-PROF-QTD-ALU(WS-IX-PROF) TO DET-PROF-ALU.
178500     MOVE WS-PROF-UTIL(WS-IX-PROF) TO DET-PROF-UTIL.
178600     WRITE REG-RELATO FROM DET-PROF AFTER ADVANCING 1.
178700 404-02-FIM. EXIT.
178800*
178900*  SECAO DE ANALISE DE GAP (|GAP| > 0,50, ORDEM DESCENDENTE)
179000*
179100 405-00-SECAO-GAP SECTION.
179200 405-00-SECAO-P.
179300     WRITE REG-RELATO FROM TIT-GAP AFTER ADVANCING 2.
179400     MOVE ZERO TO WS-QTD-GAP-IMPR.
179500     PERFORM 405-01-SELECIONAR-GAP THRU 405-01-FIM
179600         VARYING WS-IX-DISC FROM 1 BY 1
179700         UNTIL WS-IX-DISC > WS-QTD-DISC.
179800     IF WS-QTD-GAP-IMPR = ZERO
179900         WRITE REG-RELATO FROM MSG-SEM-GAP
180000             AFTER ADVANCING 1
180100     ELSE
180200         PERFORM 405-02-ORDENAR-GAP THRU 405-02-FIM
180300         PERFORM 405-05-IMPRIMIR-GAP THRU 405-05-FIM
180400             VARYING WS-IX-AUX FROM 1 BY 1
180500             UNTIL WS-IX-AUX > WS-QTD-GAP-IMPR.
180600 405-00-FIM. EXIT.
180700*
180800 405-01-SELECIONAR-GAP SECTION.
180900 405-01-SELECIONAR-P.
181000     IF WS-DISC-GAP(WS-IX-DISC) > 0.5 OR
181100        WS-DISC-GAP(WS-IX-DISC) < -0.5
181200         ADD 1 TO WS-QTD-GAP-IMPR
181300         MOVE WS-IX-DISC TO WS-GAP-IX(WS-QTD-GAP-IMPR).
181400 405-01-FIM. EXIT.
181500*
181600 405-02-ORDENAR-GAP SECTION.
181700 405-02-ORDENAR-P.
181800     MOVE 'S' TO WS-SORT-TROCOU.
181900     PERFORM 405-03-PASSADA-GAP THRU 405-03-FIM
182000         UNTIL WS-SORT-TROCOU = 'N'.
182100 405-02-FIM. EXIT.
182200*
182300 405-03-PASSADA-GAP SECTION.
182400 405-03-PASSADA-P.
182500     MOVE 'N' TO WS-SORT-TROCOU.
182600     PERFORM 405-04-COMPARAR-GAP THRU 405-04-FIM
182700         VARYING WS-SORT-POS FROM 1 BY 1
182800         UNTIL WS-SORT-POS >= WS-QTD-GAP-IMPR.
182900 405-03-FIM. EXIT.
183000*
183100 405-04-COMPARAR-GAP SECTION.
183200 405-04-COMPARAR-P.
183300     MOVE WS-DISC-GAP(WS-GAP-IX(WS-SORT-POS))
183400         TO WS-MAX-GAP-VALOR.
183500     IF WS-MAX-GAP-VALOR < ZERO
183600         COMPUTE WS-MAX-GAP-VALOR = WS-MAX-GAP-VALOR * -1.
183700     MOVE WS-DISC-GAP(WS-GAP-IX(WS-SORT-POS + 1))
183800         TO WS-CHAVE-AUX.
183900     IF WS-CHAVE-AUX < ZERO
184000         COMPUTE WS-CHAVE-AUX = WS-CHAVE-AUX * -1.
184100     IF WS-CHAVE-AUX > WS-MAX-GAP-VALOR
184200         MOVE WS-GAP-IX(WS-SORT-POS)     TO WS-SORT-TEMP
184300         MOVE WS-GAP-IX(WS-SORT-POS + 1)
184400             TO WS-GAP-IX(WS-SORT-POS)
184500         MOVE WS-SORT-TEMP TO WS-GAP-IX(WS-SORT-POS + 1)
184600         MOVE 'S' TO WS-SORT-TROCOU.
184700 405-04-FIM. EXIT.
184800*
184900 405-05-IMPRIMIR-GAP SECTION.
185000 405-05-IMPRIMIR-P.
185100     MOVE WS-GAP-IX(WS-IX-AUX) TO WS-MAX-GAP-DISC.
185200     MOVE WS-DISC-NOME(WS-MAX-GAP-DISC) TO DET-GAP-DISC.
185300     MOVE WS-DISC-RAZ-ATUAL(WS-MAX-GAP-DISC)
185400         TO DET-GAP-ATUAL.
185500     MOVE WS-DISC-RAZ-IDEAL(WS-MAX-GAP-DISC)
185600         TO DET-GAP-IDEAL.
185700     IF WS-DISC-GAP(WS-MAX-GAP-DISC) < ZERO
185800         MOVE '-' TO DET-GAP-SINAL
185900         COMPUTE DET-GAP-VALOR =
186000             WS-DISC-GAP(WS-MAX-GAP-DISC) * -1
186100     ELSE
186200         MOVE '+' TO DET-GAP-SINAL
186300         MOVE WS-DISC-GAP(WS-MAX-GAP-DISC) TO DET-GAP-VALOR.
186400     WRITE REG-RELATO FROM DET-GAP AFTER ADVANCING 1.
186500 405-05-FIM. EXIT.
186600*
186700 406-00-SECAO-RECOMENDACOES SECTION.
186800 406-00-SECAO-P.
186900     WRITE REG-RELATO FROM TIT-RECOM AFTER ADVANCING 2.
187000     WRITE REG-RELATO FROM CAB-RECOM AFTER ADVANCING 1.
187100     PERFORM 406-01-IMPRIMIR-RECOM THRU 406-01-FIM
187200         VARYING WS-IX-RECOM FROM 1 BY 1
187300         UNTIL WS-IX-RECOM > WS-QTD-RECOM.
187400 406-00-FIM. EXIT.
187500*
187600 406-01-IMPRIMIR-RECOM SECTION.
187700 406-01-IMPRIMIR-P.
187800     MOVE WS-RECOM-TITULO(WS-IX-RECOM) TO DET-RECOM-TITULO.
187900     MOVE WS-RECOM-IMPACTO(WS-IX-RECOM) TO DET-RECOM-IMPAC.
188000     MOVE WS-RECOM-FACIL(WS-IX-RECOM) TO DET-RECOM-FACIL.
188100     MOVE WS-RECOM-CATEG(WS-IX-RECOM) TO DET-RECOM-CATEG.
188200     MOVE WS-RECOM-SEM-INIC(WS-IX-RECOM) TO DET-RECOM-INIC.
188300     MOVE WS-RECOM-DURACAO(WS-IX-RECOM) TO DET-RECOM-DURAC.
188400     WRITE REG-RELATO FROM DET-RECOM AFTER ADVANCING 1.
188500 406-01-FIM. EXIT.
188600*
188700 407-00-FS-RELATO SECTION.
188800 407-00-FS-P.
188900     MOVE FS-GRAVACAO TO FS-OPERACAO.
189000     MOVE 'RELATO  ' TO FS-ARQUIVO.
189100     MOVE FS-RELATO  TO FS-COD-STATUS.
189200     IF FS-RELATO NOT EQUAL '00'
189300         PERFORM 900-00-ERRO THRU 900-00-FIM.
189400 407-00-FIM. EXIT.
189500*
189600*  GRAVACAO DAS SAIDAS DE ALOCACAO (SUBALOC/PROFALOC/
189700*  SALALOC), UMA SECTION POR ARQUIVO, PADRAO DA CASA
189800*
189900 500-00-GRAVAR-SAIDAS SECTION.
190000 500-00-GRAVAR-P.
190100     PERFORM 500-01-GRAVAR-SUBALOC THRU 500-01-FIM
190200         VARYING WS-IX-DISC FROM 1 BY 1
190300         UNTIL WS-IX-DISC > WS-QTD-DISC.
190400     PERFORM 500-02-GRAVAR-PROFALOC THRU 500-02-FIM
190500         VARYING WS-IX-PROF FROM 1 BY 1
190600         UNTIL WS-IX-PROF > WS-QTD-PROF-ALOC.
190700     PERFORM 500-03-GRAVAR-SALALOC THRU 500-03-FIM
190800         VARYING WS-IX-SALA FROM 1 BY 1
190900         UNTIL WS-IX-SALA > WS-TOTAL-SALAS.
191000 500-00-FIM. EXIT.
191100*
191200 500-01-GRAVAR-SUBALOC SECTION.
191300 500-01-GRAVAR-P.
191400     MOVE WS-DISC-NOME(WS-IX-DISC) TO SA-DISC-NOME.
191500     MOVE WS-DISC-QTD-PROF(WS-IX-DISC) TO SA-QTD-PROF.
191600     MOVE WS-DISC-QTD-ALU(WS-IX-DISC) TO SA-QTD-ALU.
191700     MOVE WS-DISC-RAZ-REAL(WS-IX-DISC) TO SA-RAZAO.
191800     MOVE WS-DISC-DIFIC(WS-IX-DISC) TO SA-DIFICULDADE.
191900     WRITE REG-SUBALOC.
192000     MOVE FS-GRAVACAO TO FS-OPERACAO.
192100     MOVE 'SUBALOC ' TO FS-ARQUIVO.
192200     MOVE FS-SUBALOC TO FS-COD-STATUS.
192300     IF FS-SUBALOC NOT EQUAL '00'
192400         PERFORM 900-00-ERRO THRU 900-00-FIM.
192500 500-01-FIM. EXIT.
192600*
192700 500-02-GRAVAR-PROFALOC SECTION.
192800 500-02-GRAVAR-P.
192900     MOVE WS-IX-PROF TO PA-SEQ.
193000     MOVE WS-PROF-DISC-NOME(WS-IX-PROF) TO PA-DISC-NOME.
193100     MOVE WS-PROF-QTD-ALU(WS-IX-PROF) TO PA-QTD-ALU.
193200     MOVE WS-PROF-SALA(WS-IX-PROF) TO PA-SALA.
193300     MOVE WS-PROF-UTIL(WS-IX-PROF) TO PA-UTILIZACAO.
193400     WRITE REG-PROFALOC.
193500     MOVE FS-GRAVACAO  TO FS-OPERACAO.
193600     MOVE 'PROFALOC' TO FS-ARQUIVO.
193700     MOVE FS-PROFALOC TO FS-COD-STATUS.
193800     IF FS-PROFALOC NOT EQUAL '00'
193900         PERFORM 900-00-ERRO THRU 900-00-FIM.
194000 500-02-FIM. EXIT.
194100*
194200 500-03-GRAVAR-SALALOC SECTION.
194300 500-03-GRAVAR-P.
194400     MOVE WS-IX-SALA TO CA-SALA.
194500     MOVE WS-SALA-QTD-PROF(WS-IX-SALA) TO CA-QTD-PROF.
194600     MOVE WS-SALA-QTD-ALU(WS-IX-SALA) TO CA-QTD-ALU.
194700     IF WS-SALA-QTD-PROF(WS-IX-SALA) = ZERO
194800         MOVE ZERO TO CA-RAZAO
194900     ELSE
195000         COMPUTE CA-RAZAO ROUNDED =
195100             WS-SALA-QTD-ALU(WS-IX-SALA)
195200             / WS-SALA-QTD-PROF(WS-IX-SALA).
195300     WRITE REG-SALALOC.
195400     MOVE FS-GRAVACAO TO FS-OPERACAO.
195500     MOVE 'SALALOC ' TO FS-ARQUIVO.
195600     MOVE FS-SALALOC TO FS-COD-STATUS.
195700     IF FS-SALALOC NOT EQUAL '00'
195800         PERFORM 900-00-ERRO THRU 900-00-FIM.
195900 500-03-FIM. EXIT.
196000*
196100 600-00-FECHAR-ARQUIVOS SECTION.
196200 600-00-FECHAR-P.
196300     CLOSE PARAMS SUBALOC PROFALOC SALALOC RELATO.
196400 600-00-FIM. EXIT.
196500*
196600*  ROTINA GENERICA DE ERRO - EXIBE OPERACAO, ARQUIVO E
196700*  CODIGO DE FILE STATUS E ENCERRA O PROGRAMA
196800*
196900 900-00-ERRO SECTION.
197000 900-00-ERRO-P.
197100     DISPLAY 'ERRO ' FS-OPERACAO ' ARQUIVO ' FS-ARQUIVO.
197200     DISPLAY 'FILE STATUS: ' FS-COD-STATUS.
197300     STOP RUN.
197400 900-00-FIM. EXIT.
